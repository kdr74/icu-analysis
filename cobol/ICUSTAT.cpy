000100******************************************************************        
000110* ICUSTAT  -  AGGREGATED STATISTICS RECORD  (132 BYTES)                   
000120*                                                                         
000130*     ONE PHYSICAL LAYOUT, NINE LOGICAL SHAPES, PICKED BY                 
000140*     STAT-REC-TYPE - SAME IDEA AS THE OLD DETAIL/TRAILER SWITCH          
000150*     ON THE DAILY FILES, JUST WITH MORE THAN TWO FLAVOURS.               
000160*     WRITTEN BY ICUANLZ, READ BACK BY ICURPT.  COUNT FIELDS ARE          
000170*     CARRIED AS DISPLAY TEXT SO A SUPPRESSED CELL CAN HOLD THE           
000180*     LITERAL "     <5" IN PLACE OF A NUMBER.                             
000190******************************************************************        
000200 01  ICU-STAT-REC.                                                        
000210     05  STAT-REC-TYPE               PIC X(02).                           
000220         88  STAT-TYPE-OVERVIEW      VALUE "OV".                          
000230         88  STAT-TYPE-UNIT          VALUE "UD".                          
000240         88  STAT-TYPE-OUTCOME       VALUE "OC".                          
000250         88  STAT-TYPE-LOS           VALUE "LS".                          
000260         88  STAT-TYPE-DIAG          VALUE "DX".                          
000270         88  STAT-TYPE-SOURCE        VALUE "AS".                          
000280         88  STAT-TYPE-SPECIALTY     VALUE "SP".                          
000290         88  STAT-TYPE-MONTH-UNIT    VALUE "MU".                          
000300         88  STAT-TYPE-DISCH-DEST    VALUE "DD".                          
000310     05  STAT-DATA                   PIC X(121).                          
000320                                                                          
000330*---- OVERVIEW RECORD - ONE PER RUN.                                      
000340     05  STAT-OVERVIEW-DATA REDEFINES STAT-DATA.                          
000350         10  STOV-TOTAL-RECORDS      PIC 9(07).                           
000360         10  STOV-UNIQUE-PATIENTS    PIC 9(07).                           
000370         10  STOV-FIRST-ADMIT-DATE   PIC X(10).                           
000380         10  STOV-LAST-ADMIT-DATE    PIC X(10).                           
000390         10  FILLER                  PIC X(87).                           
000400                                                                          
000410*---- ONE RECORD PER ICU UNIT, ADMISSION COUNT.                           
000420     05  STAT-UNIT-DATA REDEFINES STAT-DATA.                              
000430         10  STUD-UNIT-CODE          PIC X(04).                           
000440         10  STUD-ADMIT-COUNT        PIC X(07).                           
000450         10  FILLER                  PIC X(110).                          
000460                                                                          
000470*---- ONE RECORD PER (UNIT, OUTCOME), PERCENT OF UNIT TOTAL.              
000480     05  STAT-OUTCOME-DATA REDEFINES STAT-DATA.                           
000490         10  STOC-UNIT-CODE          PIC X(04).                           
000500         10  STOC-OUTCOME            PIC X(10).                           
000510         10  STOC-PERCENT            PIC 9(03)V9.                         
000520         10  FILLER                  PIC X(104).                          
000530                                                                          
000540*---- ONE RECORD PER UNIT, LENGTH-OF-STAY STATISTICS.                     
000550     05  STAT-LOS-DATA REDEFINES STAT-DATA.                               
000560         10  STLS-UNIT-CODE          PIC X(04).                           
000570         10  STLS-MEDIAN             PIC 9(03)V9.                         
000580         10  STLS-Q25                PIC 9(03)V9.                         
000590         10  STLS-Q75                PIC 9(03)V9.                         
000600         10  STLS-COUNT              PIC 9(07).                           
000610         10  FILLER                  PIC X(95).                           
000620                                                                          
000630*---- TOP-10 DIAGNOSIS RECORD, RANKED DESCENDING BY COUNT.                
000640     05  STAT-DIAG-DATA REDEFINES STAT-DATA.                              
000650         10  STDX-RANK               PIC 9(02).                           
000660         10  STDX-DIAGNOSIS          PIC X(25).                           
000670         10  STDX-COUNT              PIC X(07).                           
000680         10  FILLER                  PIC X(87).                           
000690                                                                          
000700*---- ONE RECORD PER ADMISSION SOURCE.                                    
000710     05  STAT-SOURCE-DATA REDEFINES STAT-DATA.                            
000720         10  STAS-SOURCE             PIC X(20).                           
000730         10  STAS-COUNT              PIC X(07).                           
000740         10  FILLER                  PIC X(94).                           
000750                                                                          
000760*---- ONE RECORD PER SPECIALTY.                                           
000770     05  STAT-SPECIALTY-DATA REDEFINES STAT-DATA.                         
000780         10  STSP-SPECIALTY          PIC X(20).                           
000790         10  STSP-COUNT              PIC X(07).                           
000800         10  FILLER                  PIC X(94).                           
000810                                                                          
000820*---- ONE RECORD PER (ADMISSION MONTH, UNIT) - KEPT FOR THE               
000830*---- CAPACITY-PLANNING FOLKS, NOT CARRIED ON THE PRINTED RPT.            
000840     05  STAT-MONTH-UNIT-DATA REDEFINES STAT-DATA.                        
000850         10  STMU-MONTH              PIC X(07).                           
000860         10  STMU-UNIT-CODE          PIC X(04).                           
000870         10  STMU-COUNT              PIC X(07).                           
000880         10  FILLER                  PIC X(103).                          
000890                                                                          
000900*---- ONE RECORD PER ICU DISCHARGE DESTINATION.                           
000910     05  STAT-DISCH-DEST-DATA REDEFINES STAT-DATA.                        
000920         10  STDD-DEST               PIC X(15).                           
000930         10  STDD-COUNT              PIC X(07).                           
000940         10  FILLER                  PIC X(99).                           
000950                                                                          
000960*---- PAD TO THE STANDARD 132-BYTE PRINT/DATA RECORD LENGTH.              
000970     05  FILLER                      PIC X(09).                           
