000100******************************************************************        
000110* ICUXREF  -  ANONYMISATION CROSS-REFERENCE TABLE                         
000120*                                                                         
000130*     HELD IN WORKING-STORAGE INSIDE ICUANON ONLY - NEVER WRITTEN         
000140*     TO A FILE.  MAPS THE DIGEST OF A NORMALISED SOURCE                  
000150*     IDENTIFIER TO THE ANONYMOUS ID ASSIGNED TO IT THE FIRST             
000160*     TIME IT WAS SEEN.  SIZED FOR A SINGLE RUN'S WORTH OF                
000170*     DISTINCT PATIENTS; BUMP XREF-MAX-ENTRIES IF A SITE EVER             
000180*     FEEDS MORE THAN THAT IN ONE BATCH.                                  
000190******************************************************************        
000200 01  ICU-XREF-TABLE.                                                      
000210     05  XREF-ENTRY-COUNT            PIC 9(04) COMP.                      
000220     05  FILLER                      PIC X(02).                           
000230     05  ICU-XREF-ENTRY OCCURS 2000 TIMES                                 
000240             INDEXED BY XREF-IDX.                                         
000250         10  XREF-HASH               PIC X(16).                           
000260         10  XREF-ANON-ID            PIC X(10).                           
000270         10  FILLER                  PIC X(04).                           
000280                                                                          
000290 77  XREF-MAX-ENTRIES                PIC 9(04) COMP VALUE 2000.           
