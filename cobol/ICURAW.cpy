000100******************************************************************        
000110* ICURAW   -  RAW ICU ADMISSION EXTRACT RECORD  (177 BYTES)               
000120*                                                                         
000130*     LAYOUT OF THE ADMISSION EXTRACT AS IT ARRIVES FROM EACH             
000140*     CLINICAL SOURCE SYSTEM, BEFORE THE HOSPITAL/NATIONAL-HEALTH         
000150*     IDENTIFIER HAS BEEN RUN THROUGH ICUANON.  THIS LAYOUT IS A          
000160*     FIXED EXTERNAL CONTRACT WITH THE FEEDER SYSTEMS - EVERY BYTE        
000170*     IS SPOKEN FOR, SO UNLIKE OUR OWN INTERNAL RECORDS THERE IS          
000180*     NO SPARE FILLER AT THE 01 LEVEL FOR FUTURE GROWTH.                  
000190******************************************************************        
000200 01  ICU-RAW-ADMISSION-REC.                                               
000210     05  RAW-HOSPITAL-NUMBER         PIC X(10).                           
000220     05  RAW-DATE-OF-BIRTH           PIC X(10).                           
000230     05  RAW-ADMISSION-DATETIME      PIC X(19).                           
000240     05  RAW-DISCHARGE-DATETIME      PIC X(19).                           
000250     05  RAW-ADMISSION-SOURCE        PIC X(20).                           
000260     05  RAW-ICU-UNIT                PIC X(04).                           
000270     05  RAW-PRIMARY-DIAGNOSIS       PIC X(25).                           
000280     05  RAW-SPECIALTY               PIC X(20).                           
000290     05  RAW-ICU-OUTCOME             PIC X(10).                           
000300     05  RAW-ICU-DISCHARGE-DEST      PIC X(15).                           
000310     05  RAW-HOSPITAL-OUTCOME        PIC X(10).                           
000320     05  RAW-HOSP-DISCHARGE-DEST     PIC X(15).                           
000330                                                                          
000340*---- ALTERNATE VIEW OF THE ADMISSION TIMESTAMP, BROKEN OUT SO            
000350*---- THE LENGTH-OF-STAY AND MONTH-KEY ROUTINES DO NOT HAVE TO            
000360*---- REFERENCE-MODIFY THE PICTURE X FIELD BY HAND EVERY TIME.            
000370     05  RAW-ADM-DTTM-X REDEFINES                                         
000380         RAW-ADMISSION-DATETIME.                                          
000390         10  RAW-ADM-DATE-PART.                                           
000400             15  RAW-ADM-CCYY        PIC X(04).                           
000410             15  FILLER              PIC X(01).                           
000420             15  RAW-ADM-MM          PIC X(02).                           
000430             15  FILLER              PIC X(01).                           
000440             15  RAW-ADM-DD          PIC X(02).                           
000450         10  FILLER                  PIC X(01).                           
000460         10  RAW-ADM-TIME-PART.                                           
000470             15  RAW-ADM-HH          PIC X(02).                           
000480             15  FILLER              PIC X(01).                           
000490             15  RAW-ADM-MN          PIC X(02).                           
000500             15  FILLER              PIC X(01).                           
000510             15  RAW-ADM-SS          PIC X(02).                           
000520                                                                          
000530*---- SAME TREATMENT FOR THE DISCHARGE TIMESTAMP, WHICH MAY BE            
000540*---- BLANK WHEN THE PATIENT IS STILL IN THE UNIT.                        
000550     05  RAW-DIS-DTTM-X REDEFINES                                         
000560         RAW-DISCHARGE-DATETIME.                                          
000570         10  RAW-DIS-DATE-PART.                                           
000580             15  RAW-DIS-CCYY        PIC X(04).                           
000590             15  FILLER              PIC X(01).                           
000600             15  RAW-DIS-MM          PIC X(02).                           
000610             15  FILLER              PIC X(01).                           
000620             15  RAW-DIS-DD          PIC X(02).                           
000630         10  FILLER                  PIC X(01).                           
000640         10  RAW-DIS-TIME-PART.                                           
000650             15  RAW-DIS-HH          PIC X(02).                           
000660             15  FILLER              PIC X(01).                           
000670             15  RAW-DIS-MN          PIC X(02).                           
000680             15  FILLER              PIC X(01).                           
000690             15  RAW-DIS-SS          PIC X(02).                           
