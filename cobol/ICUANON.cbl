000100 IDENTIFICATION DIVISION.                                                 
000110******************************************************************        
000120 PROGRAM-ID.  ICUANON.                                                    
000130 AUTHOR.      R L HUTCHENS.                                               
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 03/14/89.                                                  
000160 DATE-COMPILED.                                                           
000170 SECURITY.    NON-CONFIDENTIAL.                                           
000180                                                                          
000190******************************************************************        
000200*REMARKS.                                                                 
000210*                                                                         
000220*     ANONYMISER SUBPROGRAM FOR THE ICU PATIENT REGISTRY BATCH.           
000230*     CALLED ONCE PER RAW ADMISSION RECORD BY ICUMERG.  TURNS A           
000240*     HOSPITAL NUMBER OR NATIONAL HEALTH NUMBER INTO A DETERMIN-          
000250*     ISTIC 16-BYTE DIGEST AND A STABLE "ICU-NNNNNN" ANONYMOUS            
000260*     PATIENT ID.  THE SAME NORMALISED IDENTIFIER ALWAYS COMES            
000270*     BACK WITH THE SAME ANONYMOUS ID - FIRST-SEEN IDENTIFIERS            
000280*     ARE ASSIGNED THE NEXT ID OFF WS-NEXT-ANON-SEQ.                      
000290*                                                                         
000300*     THE CROSS-REFERENCE TABLE AND THE NEXT-SEQUENCE COUNTER             
000310*     LIVE IN WORKING-STORAGE AND ARE *NOT* RESET BETWEEN CALLS -         
000320*     THEY ARE ONLY INITIALISED THE FIRST TIME THIS PROGRAM IS            
000330*     LOADED INTO THE RUN UNIT.  ICUMERG MUST NOT CANCEL THIS             
000340*     PROGRAM BETWEEN INPUT FILES OR THE CROSS-REFERENCE IS LOST          
000350*     AND A PATIENT SEEN ON AN EARLIER FILE WILL BE RE-ASSIGNED A         
000360*     SECOND ANONYMOUS ID.                                                
000370*                                                                         
000380*     CALLED BY. . . . ICUMERG                                            
000390*     CALLS. . . . . . ICUNORM                                            
000400******************************************************************        
000410*CHANGE LOG.                                                              
000420*DATE     BY   TICKET    DESCRIPTION                                      
000430*-------- ---  --------  ----------------------------------------         
000440*03/14/89 RLH  INITIAL   INITIAL VERSION FOR REGISTRY PROJECT             
000450*08/22/90 RLH  CR-0096   CHANGED DIGEST FROM 10 TO 16 BYTES               
000460*09/02/91 RLH  CR-0118   CALL ICUNORM INSTEAD OF IN-LINE TRIM             
000470*11/30/94 DWK  CR-0240   WIDEN IDENTIFIER TO 10 BYTES (NHS NBR)           
000480*01/11/99 SLC  Y2K-004   Y2K REVIEW - NO DATE FIELDS, NO CHANGE           
000490*06/06/02 PAT  CR-0355   RAISE XREF TABLE TO 2000 ENTRIES                 
000500******************************************************************        
000510                                                                          
000520 ENVIRONMENT DIVISION.                                                    
000530 CONFIGURATION SECTION.                                                   
000540 SOURCE-COMPUTER. IBM-390.                                                
000550 OBJECT-COMPUTER. IBM-390.                                                
000560 SPECIAL-NAMES.                                                           
000570     C01 IS NEXT-PAGE.                                                    
000580                                                                          
000590 INPUT-OUTPUT SECTION.                                                    
000600                                                                          
000610 DATA DIVISION.                                                           
000620 FILE SECTION.                                                            
000630                                                                          
000640 WORKING-STORAGE SECTION.                                                 
000650 01  MISC-FIELDS.                                                         
000660     05  WS-SUB                      PIC S9(04) COMP.                     
000670     05  WS-POS                      PIC S9(04) COMP.                     
000680     05  WS-CODE                     PIC 9(02)  COMP.                     
000690     05  WS-NEXT-ANON-SEQ            PIC 9(06)  COMP VALUE ZERO.          
000700                                                                          
000710 01  WS-ALPHABET-TABLE.                                                   
000720     05  WS-ALPHABET     PIC X(36)                                        
000730         VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".                    
000740 01  WS-ALPHABET-X REDEFINES WS-ALPHABET-TABLE.                           
000750     05  WS-ALPHA-BYTE   PIC X(01) OCCURS 36 TIMES.                       
000760                                                                          
000770 01  WS-NORMALISED-ID                PIC X(10).                           
000780 01  WS-NORMALISED-ID-X REDEFINES                                         
000790         WS-NORMALISED-ID.                                                
000800     05  WS-NORM-BYTE    PIC X(01) OCCURS 10 TIMES.                       
000810                                                                          
000820 01  WS-HASH-ACCUM                   PIC 9(14) COMP-3 VALUE ZERO.         
000830 01  WS-HASH-WORK                    PIC 9(18) COMP-3.                    
000840 01  WS-HASH-QUOT                    PIC 9(18) COMP-3.                    
000850 77  WS-HASH-MODULUS                 PIC 9(14) VALUE                      
000860         99999999999999.                                                  
000870                                                                          
000880 01  WS-DIGEST-OUT                   PIC X(16).                           
000890 01  WS-DIGEST-OUT-X REDEFINES WS-DIGEST-OUT.                             
000900     05  WS-DIGEST-TAG   PIC X(02).                                       
000910     05  WS-DIGEST-NUM   PIC 9(14).                                       
000920                                                                          
000930 01  WS-NEW-ANON-ID                  PIC X(10).                           
000940 01  WS-NEW-ANON-ID-X REDEFINES WS-NEW-ANON-ID.                           
000950     05  WS-NEW-ANON-PREFIX   PIC X(04).                                  
000960     05  WS-NEW-ANON-SEQ-O    PIC 9(06).                                  
000970                                                                          
000980*---- CROSS-REFERENCE TABLE - SEE ICUXREF COPYBOOK REMARKS.               
000990 COPY ICUXREF.                                                            
001000                                                                          
001010 01  FIRST-CALL-SW                   PIC X(01) VALUE "Y".                 
001020     88  FIRST-CALL-TO-ICUANON       VALUE "Y".                           
001030                                                                          
001040 LINKAGE SECTION.                                                         
001050 01  ANON-RAW-IDENTIFIER             PIC X(10).                           
001060 01  ANON-OUTPUT-ID                  PIC X(10).                           
001070 01  ANON-OUTPUT-HASH                PIC X(16).                           
001080                                                                          
001090 PROCEDURE DIVISION USING ANON-RAW-IDENTIFIER,                            
001100         ANON-OUTPUT-ID, ANON-OUTPUT-HASH.                                
001110                                                                          
001120 000-HOUSEKEEPING.                                                        
001130     IF FIRST-CALL-TO-ICUANON                                             
001140         INITIALIZE ICU-XREF-TABLE                                        
001150         MOVE ZERO TO XREF-ENTRY-COUNT, WS-NEXT-ANON-SEQ                  
001160         MOVE "N"  TO FIRST-CALL-SW                                       
001170     END-IF.                                                              
001180                                                                          
001190 100-NORMALISE-IDENTIFIER.                                                
001200     CALL "ICUNORM" USING ANON-RAW-IDENTIFIER,                            
001210         WS-NORMALISED-ID.                                                
001220                                                                          
001230 200-COMPUTE-DIGEST.                                                      
001240*    08/22/90 RLH CR-0096 - ROLL A 14-DIGIT CHECKSUM, BYTE BY             
001250*    BYTE, THEN DRESS IT UP WITH A 2-BYTE TAG TO MAKE 16 BYTES.           
001260*    THE MODULUS DIVIDE THROWS AWAY HIGH-ORDER INFORMATION SO             
001270*    THE DIGEST CANNOT BE RUN BACKWARDS TO THE SOURCE IDENTIFIER.         
001280     MOVE ZERO TO WS-HASH-ACCUM.                                          
001290     PERFORM 250-DIGEST-ONE-BYTE                                          
001300         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.                    
001310                                                                          
001320     MOVE "HX"          TO WS-DIGEST-TAG.                                 
001330     MOVE WS-HASH-ACCUM TO WS-DIGEST-NUM.                                 
001340                                                                          
001350 250-DIGEST-ONE-BYTE.                                                     
001360     MOVE ZERO TO WS-CODE.                                                
001370     IF WS-NORM-BYTE(WS-SUB) NOT = SPACE                                  
001380         PERFORM 260-FIND-ALPHABET-POSITION                               
001390     END-IF.                                                              
001400                                                                          
001410     COMPUTE WS-HASH-WORK =                                               
001420         (WS-HASH-ACCUM * 37) + WS-CODE.                                  
001430     DIVIDE WS-HASH-WORK BY WS-HASH-MODULUS                               
001440         GIVING WS-HASH-QUOT                                              
001450         REMAINDER WS-HASH-ACCUM.                                         
001460                                                                          
001470 260-FIND-ALPHABET-POSITION.                                              
001480     PERFORM 265-TEST-ONE-ALPHA-BYTE THRU 265-EXIT                        
001490         VARYING WS-POS FROM 1 BY 1                                       
001500         UNTIL WS-POS > 36                                                
001510            OR WS-ALPHA-BYTE(WS-POS) = WS-NORM-BYTE(WS-SUB).              
001520     IF WS-POS NOT > 36                                                   
001530         MOVE WS-POS TO WS-CODE                                           
001540     END-IF.                                                              
001550                                                                          
001560 265-TEST-ONE-ALPHA-BYTE.                                                 
001570     CONTINUE.                                                            
001580 265-EXIT.                                                                
001590     EXIT.                                                                
001600                                                                          
001610 300-LOOKUP-OR-ASSIGN-XREF.                                               
001620     SET XREF-IDX TO 1.                                                   
001630     SEARCH ICU-XREF-ENTRY                                                
001640         AT END                                                           
001650             PERFORM 400-ASSIGN-NEW-ANON-ID                               
001660         WHEN XREF-HASH(XREF-IDX) = WS-DIGEST-OUT                         
001670             MOVE XREF-ANON-ID(XREF-IDX) TO ANON-OUTPUT-ID                
001680     END-SEARCH.                                                          
001690                                                                          
001700     MOVE WS-DIGEST-OUT TO ANON-OUTPUT-HASH.                              
001710     GOBACK.                                                              
001720                                                                          
001730 400-ASSIGN-NEW-ANON-ID.                                                  
001740     ADD 1 TO XREF-ENTRY-COUNT.                                           
001750     SET XREF-IDX TO XREF-ENTRY-COUNT.                                    
001760     ADD 1 TO WS-NEXT-ANON-SEQ.                                           
001770                                                                          
001780     MOVE "ICU-"          TO WS-NEW-ANON-PREFIX.                          
001790     MOVE WS-NEXT-ANON-SEQ TO WS-NEW-ANON-SEQ-O.                          
001800                                                                          
001810     MOVE WS-DIGEST-OUT  TO XREF-HASH(XREF-IDX).                          
001820     MOVE WS-NEW-ANON-ID TO XREF-ANON-ID(XREF-IDX).                       
001830     MOVE WS-NEW-ANON-ID TO ANON-OUTPUT-ID.                               
