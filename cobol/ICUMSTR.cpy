000100******************************************************************        
000110* ICUMSTR  -  ICU MASTER REGISTRY RECORD  (193 BYTES)                     
000120*                                                                         
000130*     ONE ENTRY PER ANONYMOUS PATIENT ID.  WRITTEN BY ICUMERG,            
000140*     READ SEQUENTIALLY BY ICUVALD AND ICUANLZ.  SAME CLINICAL            
000150*     FIELDS AS ICURAW EXCEPT THE HOSPITAL NUMBER HAS BEEN                
000160*     REPLACED BY THE ANON-PATIENT-ID / PATIENT-ID-HASH PAIR -            
000170*     THE ORIGINAL IDENTIFIER NEVER APPEARS HERE.  LIKE ICURAW            
000180*     THIS IS A FIXED CONTRACT LAYOUT SHARED WITH DOWNSTREAM              
000190*     JOBS, SO THERE IS NO SPARE FILLER AT THE 01 LEVEL.                  
000200******************************************************************        
000210 01  ICU-MASTER-REGISTRY-REC.                                             
000220     05  MSTR-ANON-PATIENT-ID        PIC X(10).                           
000230     05  MSTR-PATIENT-ID-HASH        PIC X(16).                           
000240     05  MSTR-DATE-OF-BIRTH          PIC X(10).                           
000250     05  MSTR-ADMISSION-DATETIME     PIC X(19).                           
000260     05  MSTR-DISCHARGE-DATETIME     PIC X(19).                           
000270     05  MSTR-ADMISSION-SOURCE       PIC X(20).                           
000280     05  MSTR-ICU-UNIT               PIC X(04).                           
000290     05  MSTR-PRIMARY-DIAGNOSIS      PIC X(25).                           
000300     05  MSTR-SPECIALTY              PIC X(20).                           
000310     05  MSTR-ICU-OUTCOME            PIC X(10).                           
000320     05  MSTR-ICU-DISCHARGE-DEST     PIC X(15).                           
000330     05  MSTR-HOSPITAL-OUTCOME       PIC X(10).                           
000340     05  MSTR-HOSP-DISCHARGE-DEST    PIC X(15).                           
000350                                                                          
000360*---- THE ANON-ID IS ALWAYS "ICU-" PLUS A 6-DIGIT SEQUENCE.               
000370*---- BROKEN OUT HERE SO THE SORT/SEARCH PARAGRAPHS CAN COMPARE           
000380*---- ON THE NUMERIC PART WITHOUT UNSTRINGING IT EVERY PASS.              
000390     05  MSTR-ANON-ID-X REDEFINES                                         
000400         MSTR-ANON-PATIENT-ID.                                            
000410         10  MSTR-ANON-PREFIX        PIC X(04).                           
000420         10  MSTR-ANON-SEQ-NBR       PIC 9(06).                           
000430                                                                          
000440*---- ALTERNATE VIEW OF THE ADMISSION TIMESTAMP FOR THE MONTH-KEY         
000450*---- AND LENGTH-OF-STAY ARITHMETIC DOWN IN ICUANLZ.                      
000460     05  MSTR-ADM-DTTM-X REDEFINES                                        
000470         MSTR-ADMISSION-DATETIME.                                         
000480         10  MSTR-ADM-DATE-PART.                                          
000490             15  MSTR-ADM-CCYY       PIC X(04).                           
000500             15  FILLER              PIC X(01).                           
000510             15  MSTR-ADM-MM         PIC X(02).                           
000520             15  FILLER              PIC X(01).                           
000530             15  MSTR-ADM-DD         PIC X(02).                           
000540         10  FILLER                  PIC X(01).                           
000550         10  MSTR-ADM-TIME-PART.                                          
000560             15  MSTR-ADM-HH         PIC X(02).                           
000570             15  FILLER              PIC X(01).                           
000580             15  MSTR-ADM-MN         PIC X(02).                           
000590             15  FILLER              PIC X(01).                           
000600             15  MSTR-ADM-SS         PIC X(02).                           
000610                                                                          
000620*---- SAME BREAKOUT FOR THE DISCHARGE TIMESTAMP.                          
000630     05  MSTR-DIS-DTTM-X REDEFINES                                        
000640         MSTR-DISCHARGE-DATETIME.                                         
000650         10  MSTR-DIS-DATE-PART.                                          
000660             15  MSTR-DIS-CCYY       PIC X(04).                           
000670             15  FILLER              PIC X(01).                           
000680             15  MSTR-DIS-MM         PIC X(02).                           
000690             15  FILLER              PIC X(01).                           
000700             15  MSTR-DIS-DD         PIC X(02).                           
000710         10  FILLER                  PIC X(01).                           
000720         10  MSTR-DIS-TIME-PART.                                          
000730             15  MSTR-DIS-HH         PIC X(02).                           
000740             15  FILLER              PIC X(01).                           
000750             15  MSTR-DIS-MN         PIC X(02).                           
000760             15  FILLER              PIC X(01).                           
000770             15  MSTR-DIS-SS         PIC X(02).                           
