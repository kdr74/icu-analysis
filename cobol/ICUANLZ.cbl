000100 IDENTIFICATION DIVISION.                                                 
000110******************************************************************        
000120 PROGRAM-ID.  ICUANLZ.                                                    
000130 AUTHOR.      K M FARRIS.                                                 
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 06/03/91.                                                  
000160 DATE-COMPILED.                                                           
000170 SECURITY.    NON-CONFIDENTIAL.                                           
000180                                                                          
000190******************************************************************        
000200*REMARKS.                                                                 
000210*                                                                         
000220*    ANALYSER / AGGREGATOR FOR THE ICU PATIENT REGISTRY                   
000230*    BATCH.  READS THE MASTER REGISTRY BUILT BY ICUMERG AND               
000240*    ALREADY PASSED BY ICUVALD, AND BOILS IT DOWN INTO THE                
000250*    STATISTICS FILE ICURPT PRINTS FROM.  NOTHING IN HERE                 
000260*    TALKS TO THE PRINTER - THAT IS ICURPT'S JOB.                         
000270*                                                                         
000280*    FOR EACH RECORD THIS PROGRAM -                                       
000290*      - WORKS OUT LENGTH OF STAY IN HOURS AND DAYS FROM THE              
000300*        ADMISSION AND DISCHARGE TIMESTAMPS (CALENDAR MATH                
000310*        DONE BY HAND - SEE 510-COMPUTE-ABS-DAY-NBR BELOW,                
000320*        THERE IS NO INTRINSIC FUNCTION ON THIS COMPILER),                
000330*      - KEEPS A RUNNING ADMIT COUNT AND OUTCOME SPLIT PER                
000340*        ICU UNIT, A DIAGNOSIS COUNT, AN ADMISSION SOURCE                 
000350*        COUNT, A SPECIALTY COUNT, AN ICU DISCHARGE-DEST                  
000360*        COUNT, AND AN ADMISSION-MONTH BY UNIT CROSS-TAB,                 
000370*      - SQUIRRELS AWAY EVERY LOS VALUE IN THE 0 TO 30 DAY                
000380*        RANGE AGAINST ITS UNIT FOR THE QUANTILE PASS.                    
000390*                                                                         
000400*    LOS VALUES OUTSIDE OF 0 TO 30 DAYS (A BAD TIMESTAMP OR               
000410*    A GENUINE LONG-STAY OUTLIER) ARE LEFT OUT OF THE LOS                 
000420*    STATISTICS ONLY - THE RECORD STILL COUNTS EVERYWHERE                 
000430*    ELSE.                                                                
000440*                                                                         
000450*    AT END OF FILE THE PROGRAM RANKS THE DIAGNOSIS AND                   
000460*    SPECIALTY TABLES AND KEEPS ONLY THE TOP 10 OF EACH,                  
000470*    SORTS THE RETAINED LOS VALUES PER UNIT AND INTERPOLATES              
000480*    THE MEDIAN AND QUARTILES, THEN RUNS EVERY PUBLISHED                  
000490*    COUNT THROUGH THE SMALL-CELL SUPPRESSION RULE (ANYTHING              
000500*    UNDER 5 PRINTS AS "<5" - PERCENTAGES AND LOS NUMBERS                 
000510*    ARE NOT SUPPRESSED) BEFORE WRITING THE STATISTICS FILE.              
000520*                                                                         
000530*    CALLED BY. . . . (NONE - MAINLINE)                                   
000540*    CALLS. . . . . . (NONE)                                              
000550******************************************************************        
000560*CHANGE LOG.                                                              
000570*DATE     BY   TICKET    DESCRIPTION                                      
000580*-------- ---  --------  ----------------------------------------         
000590*06/03/91 KMF  INITIAL   INITIAL VERSION FOR REGISTRY PROJECT             
000600*02/11/93 KMF  CR-0203   ADD ADMISSION-MONTH BY UNIT CROSS-TAB            
000610*08/14/95 DWK  CR-0255   CAP DIAGNOSIS/SPECIALTY TABLES AT TOP            
000620*                        10 INSTEAD OF PRINTING EVERY ONE SEEN            
000630*01/11/99 SLC  Y2K-004   CCYY CARRIED IN REGISTRY ALREADY - DAY           
000640*                        NUMBER ROUTINE IS WINDOW-FREE - NO CHG           
000650*06/06/02 PAT  CR-0358   RAISE DIAGNOSIS TABLE TO 200 ENTRIES             
000660******************************************************************        
000670                                                                          
000680 ENVIRONMENT DIVISION.                                                    
000690 CONFIGURATION SECTION.                                                   
000700 SOURCE-COMPUTER. IBM-390.                                                
000710 OBJECT-COMPUTER. IBM-390.                                                
000720 SPECIAL-NAMES.                                                           
000730     C01 IS NEXT-PAGE.                                                    
000740                                                                          
000750 INPUT-OUTPUT SECTION.                                                    
000760 FILE-CONTROL.                                                            
000770     SELECT ICUMSTR-FILE                                                  
000780         ASSIGN TO UT-S-ICUMSTR                                           
000790         ORGANIZATION IS SEQUENTIAL                                       
000800         ACCESS MODE IS SEQUENTIAL                                        
000810         FILE STATUS IS MSTR-STATUS.                                      
000820                                                                          
000830     SELECT ICUSTAT-FILE                                                  
000840         ASSIGN TO UT-S-ICUSTAT                                           
000850         ORGANIZATION IS SEQUENTIAL                                       
000860         ACCESS MODE IS SEQUENTIAL                                        
000870         FILE STATUS IS STAT-STATUS.                                      
000880                                                                          
000890 DATA DIVISION.                                                           
000900 FILE SECTION.                                                            
000910                                                                          
000920****** MASTER REGISTRY, READ SEQUENTIALLY - BUILT BY ICUMERG.             
000930 FD  ICUMSTR-FILE                                                         
000940     RECORDING MODE IS F                                                  
000950     LABEL RECORDS ARE STANDARD                                           
000960     RECORD CONTAINS 193 CHARACTERS                                       
000970     BLOCK CONTAINS 0 RECORDS                                             
000980     DATA RECORD IS ICU-MASTER-REGISTRY-REC.                              
000990     COPY ICUMSTR.                                                        
001000                                                                          
001010****** AGGREGATED STATISTICS - NINE RECORD SHAPES, SEE COPYBOOK.          
001020 FD  ICUSTAT-FILE                                                         
001030     RECORDING MODE IS F                                                  
001040     LABEL RECORDS ARE STANDARD                                           
001050     RECORD CONTAINS 132 CHARACTERS                                       
001060     BLOCK CONTAINS 0 RECORDS                                             
001070     DATA RECORD IS ICU-STAT-REC.                                         
001080     COPY ICUSTAT.                                                        
001090                                                                          
001100 WORKING-STORAGE SECTION.                                                 
001110 01  FILE-STATUS-CODES.                                                   
001120     05  MSTR-STATUS             PIC X(02).                               
001130         88  MSTR-READ-OK        VALUE "00".                              
001140         88  MSTR-AT-END         VALUE "10".                              
001150     05  STAT-STATUS             PIC X(02).                               
001160         88  STAT-WRITE-OK       VALUE "00".                              
001170                                                                          
001180 COPY ICUABND.                                                            
001190                                                                          
001200 01  MORE-MSTR-SW                PIC X(01) VALUE "Y".                     
001210     88  MORE-MSTR-RECS          VALUE "Y".                               
001220                                                                          
001230*---- CALENDAR TABLE - CUMULATIVE DAYS BEFORE EACH MONTH OF A             
001240*---- COMMON (NON-LEAP) YEAR.  SAME TRICK AS THE ALPHABET TABLE           
001250*---- IN ICUANON - ONE LITERAL, REDEFINED AS AN OCCURS TABLE,             
001260*---- SO WE DO NOT NEED TWELVE SEPARATELY-VALUED 05 LEVELS.               
001270 01  WS-CUM-DAYS-TABLE           PIC X(36) VALUE                          
001280         "000031059090120151181212243273304334".                          
001290 01  WS-CUM-DAYS-X REDEFINES WS-CUM-DAYS-TABLE.                           
001300     05  WS-CUM-DAYS             PIC 9(03) OCCURS 12 TIMES.               
001310                                                                          
001320*---- RUN DATE, BROKEN OUT FOR THE OPERATOR LOG LINE ONLY.                
001330 01  WS-RUN-DATE                 PIC 9(06).                               
001340 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                                 
001350     05  WS-RUN-DATE-YY          PIC 9(02).                               
001360     05  WS-RUN-DATE-MM          PIC 9(02).                               
001370     05  WS-RUN-DATE-DD          PIC 9(02).                               
001380                                                                          
001390*---- MONTH KEY FOR THE ADMISSION-MONTH BY UNIT CROSS-TAB -               
001400*---- CCYY-MM, BUILT FRESH FOR EACH RECORD AT 260.                        
001410 01  WS-MONTH-KEY                 PIC X(07).                              
001420 01  WS-MONTH-KEY-X REDEFINES WS-MONTH-KEY.                               
001430     05  WS-MONTH-KEY-CCYY        PIC 9(04).                              
001440     05  WS-MONTH-KEY-SEP         PIC X(01).                              
001450     05  WS-MONTH-KEY-MM          PIC 9(02).                              
001460*---- WORK FIELD FOR A ROUNDED PERCENT OR DECIMAL VALUE -                 
001470*---- ANOTHER REDEFINES, JUST TO SPLIT INTEGER FROM DECIMAL.              
001480 01  WS-DECML-WORK               PIC 9(03)V99.                            
001490 01  WS-DECML-WORK-X REDEFINES WS-DECML-WORK.                             
001500     05  WS-DECML-INT            PIC 9(03).                               
001510     05  WS-DECML-DEC            PIC 99.                                  
001520                                                                          
001530 01  COUNTERS-AND-ACCUMULATORS.                                           
001540     05  WS-TOTAL-RECORDS        PIC 9(07) COMP VALUE ZERO.               
001550     05  WS-UNIT-COUNT           PIC 9(04) COMP VALUE ZERO.               
001560     05  WS-DIAG-COUNT           PIC 9(04) COMP VALUE ZERO.               
001570     05  WS-SOURCE-COUNT         PIC 9(04) COMP VALUE ZERO.               
001580     05  WS-SPEC-COUNT           PIC 9(04) COMP VALUE ZERO.               
001590     05  WS-DEST-COUNT           PIC 9(04) COMP VALUE ZERO.               
001600     05  WS-MU-COUNT             PIC 9(04) COMP VALUE ZERO.               
001610     05  WS-LOSD-COUNT           PIC 9(04) COMP VALUE ZERO.               
001620     05  WS-LWK-COUNT            PIC 9(04) COMP VALUE ZERO.               
001630 77  WS-UNIT-MAX-ENTRIES         PIC 9(04) COMP VALUE 20.                 
001640 77  WS-DIAG-MAX-ENTRIES         PIC 9(04) COMP VALUE 200.                
001650 77  WS-SOURCE-MAX-ENTRIES       PIC 9(04) COMP VALUE 50.                 
001660 77  WS-SPEC-MAX-ENTRIES         PIC 9(04) COMP VALUE 100.                
001670 77  WS-DEST-MAX-ENTRIES         PIC 9(04) COMP VALUE 30.                 
001680 77  WS-MU-MAX-ENTRIES           PIC 9(04) COMP VALUE 400.                
001690 77  WS-LOSD-MAX-ENTRIES         PIC 9(04) COMP VALUE 5000.               
001700                                                                          
001710 01  WS-OVERVIEW-DATA.                                                    
001720     05  WS-FIRST-ADMIT-DATE     PIC X(10).                               
001730     05  WS-LAST-ADMIT-DATE      PIC X(10).                               
001740                                                                          
001750*---- ONE ENTRY PER ICU UNIT SEEN - ADMIT COUNT, SURVIVED/                
001760*---- DIED SPLIT, AND THE MEDIAN/QUARTILE RESULT FROM 620.                
001770 01  WS-UNIT-TABLE.                                                       
001780     05  WS-UNIT-ENTRY OCCURS 20 TIMES                                    
001790         INDEXED BY UNIT-IDX.                                             
001800         10  UNIT-CODE           PIC X(04).                               
001810         10  UNIT-ADMIT-COUNT    PIC 9(07) COMP.                          
001820         10  UNIT-SURVIVED-CNT   PIC 9(07) COMP.                          
001830         10  UNIT-DIED-CNT       PIC 9(07) COMP.                          
001840         10  UNIT-SURV-PCT       PIC 9(03)V9.                             
001850         10  UNIT-DIED-PCT       PIC 9(03)V9.                             
001860         10  UNIT-LOS-COUNT      PIC 9(07) COMP.                          
001870         10  UNIT-LOS-MEDIAN     PIC 9(03)V9.                             
001880         10  UNIT-LOS-Q25        PIC 9(03)V9.                             
001890         10  UNIT-LOS-Q75        PIC 9(03)V9.                             
001900                                                                          
001910*---- ONE ENTRY PER PRIMARY DIAGNOSIS SEEN - RANKED DOWN TO               
001920*---- THE TOP 10 AT 660-RANK-TOP-TEN-DIAGNOSES.                           
001930 01  WS-DIAG-TABLE.                                                       
001940     05  WS-DIAG-ENTRY OCCURS 200 TIMES                                   
001950         INDEXED BY DIAG-IDX.                                             
001960         10  DIAG-NAME           PIC X(25).                               
001970         10  DIAG-COUNT          PIC 9(07) COMP.                          
001980                                                                          
001990*---- ONE ENTRY PER ADMISSION SOURCE SEEN - NOT RANKED, THE               
002000*---- SPEC ONLY CAPS DIAGNOSIS AND SPECIALTY AT TOP 10.                   
002010 01  WS-SOURCE-TABLE.                                                     
002020     05  WS-SOURCE-ENTRY OCCURS 50 TIMES                                  
002030         INDEXED BY SRC-IDX.                                              
002040         10  SOURCE-NAME         PIC X(20).                               
002050         10  SOURCE-COUNT        PIC 9(07) COMP.                          
002060                                                                          
002070*---- ONE ENTRY PER SPECIALTY SEEN - RANKED, CUT TO TOP 10.               
002080 01  WS-SPEC-TABLE.                                                       
002090     05  WS-SPEC-ENTRY OCCURS 100 TIMES                                   
002100         INDEXED BY SPEC-IDX.                                             
002110         10  SPEC-NAME           PIC X(20).                               
002120         10  SPEC-COUNT          PIC 9(07) COMP.                          
002130                                                                          
002140*---- ONE ENTRY PER ICU DISCHARGE DESTINATION SEEN.                       
002150 01  WS-DEST-TABLE.                                                       
002160     05  WS-DEST-ENTRY OCCURS 30 TIMES                                    
002170         INDEXED BY DEST-IDX.                                             
002180         10  DEST-NAME           PIC X(15).                               
002190         10  DEST-COUNT          PIC 9(07) COMP.                          
002200                                                                          
002210*---- ONE ENTRY PER (ADMISSION MONTH, ICU UNIT) PAIR - FOR                
002220*---- THE CAPACITY-PLANNING FOLKS, CARRIED BUT NOT PRINTED.               
002230 01  WS-MONTH-UNIT-TABLE.                                                 
002240     05  WS-MU-ENTRY OCCURS 400 TIMES                                     
002250         INDEXED BY MU-IDX.                                               
002260         10  MU-MONTH            PIC X(07).                               
002270         10  MU-UNIT-CODE        PIC X(04).                               
002280         10  MU-COUNT            PIC 9(07) COMP.                          
002290                                                                          
002300*---- FLAT LIST OF RETAINED LOS VALUES (0 LT LOS-DAYS LE                  
002310*---- 30), ONE PER QUALIFYING ADMISSION, UNIT TAGGED.  SAME               
002320*---- SHAPE AS THE MERGE PROGRAM'S IN-MEMORY REGISTRY TABLE               
002330*---- - A BIG FLAT OCCURS LOADED ONCE, WALKED REPEATEDLY.                 
002340 01  WS-LOSD-TABLE.                                                       
002350     05  WS-LOSD-ENTRY OCCURS 5000 TIMES                                  
002360         INDEXED BY LOSD-IDX.                                             
002370         10  LOSD-UNIT-CODE      PIC X(04).                               
002380         10  LOSD-LOS-DAYS       PIC 9(03)V9.                             
002390                                                                          
002400*---- SCRATCH TABLE FOR THE PER-UNIT SORT AT 620 - RELOADED               
002410*---- FROM WS-LOSD-TABLE FOR EACH UNIT IN TURN.                           
002420 01  WS-LOS-WORK-TABLE.                                                   
002430     05  WS-LWK-ENTRY OCCURS 5000 TIMES                                   
002440         INDEXED BY LWK-IDX.                                              
002450         10  LWK-LOS-DAYS        PIC 9(03)V9.                             
002460                                                                          
002470*---- SCRATCH FIELDS FOR THE DAY-NUMBER ROUTINE AT 510 - ONE              
002480*---- SET OF FIELDS, CALLED TWICE PER RECORD (ADMIT, THEN                 
002490*---- DISCHARGE), CAPTURED BY THE CALLER EACH TIME.                       
002500 01  WS-DATE-CALC-WORK.                                                   
002510     05  WS-CALC-CCYY             PIC 9(04).                              
002520     05  WS-CALC-MM               PIC 9(02).                              
002530     05  WS-CALC-DD               PIC 9(02).                              
002540     05  WS-CALC-ABS-DAYS         PIC 9(07) COMP.                         
002550     05  WS-ADM-ABS-DAYS          PIC 9(07) COMP.                         
002560     05  WS-DIS-ABS-DAYS          PIC 9(07) COMP.                         
002570     05  WS-LEAP-YEAR-SW          PIC X(01).                              
002580     05  WS-LEAP-QUOT             PIC 9(04) COMP.                         
002590     05  WS-LEAP-REM-4            PIC 9(03) COMP.                         
002600     05  WS-LEAP-REM-100          PIC 9(03) COMP.                         
002610     05  WS-LEAP-REM-400          PIC 9(03) COMP.                         
002620                                                                          
002630*---- LENGTH-OF-STAY WORK FIELDS FOR THE CURRENT RECORD.                  
002640 01  WS-LOS-CALC-WORK.                                                    
002650     05  WS-LOS-MINUTES           PIC S9(09) COMP.                        
002660     05  WS-LOS-HOURS-CALC        PIC 9(05)V9 COMP-3.                     
002670     05  WS-LOS-DAYS-CALC         PIC 9(03)V9 COMP-3.                     
002680                                                                          
002690*---- BUBBLE-SORT CONTROL SWITCH - SHARED BY ALL THREE SORT               
002700*---- PASSES (LOS ASCENDING, DIAGNOSIS AND SPECIALTY DESCEND-             
002710*---- ING).  ONLY ONE SORT IS EVER RUNNING AT A TIME.                     
002720 01  WS-SORT-SWITCH              PIC X(01).                               
002730     88  WS-SORT-DID-SWAP         VALUE "Y".                              
002740                                                                          
002750 01  WS-LWK-SWAP-DAYS            PIC 9(03)V9.                             
002760 01  WS-DIAG-SWAP-NAME           PIC X(25).                               
002770 01  WS-DIAG-SWAP-COUNT          PIC 9(07) COMP.                          
002780 01  WS-SPEC-SWAP-NAME           PIC X(20).                               
002790 01  WS-SPEC-SWAP-COUNT          PIC 9(07) COMP.                          
002800                                                                          
002810*---- QUANTILE INTERPOLATION WORK FIELDS FOR 630.                         
002820 01  WS-QUANTILE-WORK.                                                    
002830     05  WS-QUANTILE-THOUS        PIC 9(03) COMP.                         
002840     05  WS-QUANTILE-RESULT       PIC 9(03)V9.                            
002850     05  WS-RANK-TENTHS           PIC 9(05) COMP.                         
002860     05  WS-RANK-FLOOR            PIC 9(04) COMP.                         
002870     05  WS-RANK-FRAC             PIC 9(02) COMP.                         
002880                                                                          
002890*---- TOP-10 RANKING CUT-OFF AND WORKING SUBSCRIPT.                       
002900 77  WS-TOP-TEN-LIMIT             PIC 9(02) COMP VALUE 10.                
002910 77  WS-RANK-NBR                  PIC 9(02) COMP.                         
002920                                                                          
002930*---- SMALL-CELL SUPPRESSION WORK FIELDS FOR 750 - ANY                    
002940*---- PUBLISHED COUNT UNDER 5 PRINTS AS "<5" INSTEAD.                     
002950 01  WS-FORMAT-COUNT-WORK.                                                
002960     05  WS-FMT-COUNT-IN          PIC 9(07) COMP.                         
002970     05  WS-FMT-COUNT-EDIT        PIC ZZZZZZ9.                            
002980 01  WS-FMT-COUNT-OUT             PIC X(07).                              
002990                                                                          
003000 77  ZERO-VAL                    PIC 9 VALUE ZERO.                        
003010 77  ONE-VAL                     PIC 9 VALUE 1.                           
003020                                                                          
003030*---- NUMERIC COPIES OF THE CLOCK-TIME PORTIONS - THE MASTER              
003040*---- RECORD CARRIES THEM AS TEXT, BUT ARITHMETIC NEEDS A                 
003050*---- NUMERIC PICTURE.                                                    
003060 01  WS-CLOCK-TIME-WORK.                                                  
003070     05  WS-ADM-HH                PIC 9(02).                              
003080     05  WS-ADM-MN                PIC 9(02).                              
003090     05  WS-DIS-HH                PIC 9(02).                              
003100     05  WS-DIS-MN                PIC 9(02).                              
003110 PROCEDURE DIVISION.                                                      
003120     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
003130     PERFORM 200-ACCUM-ONE-RECORD THRU 200-EXIT                           
003140         UNTIL NOT MORE-MSTR-RECS.                                        
003150     PERFORM 600-COMPUTE-OUTCOME-PCTS THRU 600-EXIT.                      
003160     PERFORM 620-BUILD-LOS-STATISTICS THRU 620-EXIT.                      
003170     PERFORM 660-RANK-TOP-TEN-DIAGNOSES THRU 660-EXIT.                    
003180     PERFORM 665-RANK-TOP-TEN-SPECIALTY THRU 665-EXIT.                    
003190     PERFORM 800-WRITE-STATS-FILE THRU 800-EXIT.                          
003200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
003210     DISPLAY "ICUANLZ - RECORDS ANALYSED - " WS-TOTAL-RECORDS             
003220         UPON CONSOLE.                                                    
003230     DISPLAY "******** NORMAL END OF JOB ICUANLZ ********".               
003240     MOVE ZERO TO RETURN-CODE.                                            
003250     GOBACK.                                                              
003260                                                                          
003270 000-HOUSEKEEPING.                                                        
003280     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
003290     DISPLAY "******** BEGIN JOB ICUANLZ ********".                       
003300     OPEN INPUT ICUMSTR-FILE.                                             
003310     OPEN OUTPUT ICUSTAT-FILE.                                            
003320     ACCEPT WS-RUN-DATE FROM DATE.                                        
003330     INITIALIZE WS-UNIT-TABLE WS-DIAG-TABLE WS-SOURCE-TABLE               
003340         WS-SPEC-TABLE WS-DEST-TABLE WS-MONTH-UNIT-TABLE                  
003350         WS-LOSD-TABLE WS-OVERVIEW-DATA.                                  
003360     PERFORM 900-READ-NEXT THRU 900-EXIT.                                 
003370 000-EXIT.                                                                
003380     EXIT.                                                                
003390                                                                          
003400*---- ACCUMULATE ONE MASTER RECORD INTO ALL OF THE RUNNING                
003410*---- TOTALS, THEN READ THE NEXT ONE.                                     
003420 200-ACCUM-ONE-RECORD.                                                    
003430     MOVE "200-ACCUM-ONE-RECORD" TO PARA-NAME.                            
003440     ADD 1 TO WS-TOTAL-RECORDS.                                           
003450     IF WS-TOTAL-RECORDS = 1                                              
003460         MOVE MSTR-ADM-DATE-PART TO WS-FIRST-ADMIT-DATE                   
003470     END-IF.                                                              
003480     MOVE MSTR-ADM-DATE-PART TO WS-LAST-ADMIT-DATE.                       
003490                                                                          
003500     PERFORM 210-ACCUM-UNIT THRU 210-EXIT.                                
003510     IF MSTR-PRIMARY-DIAGNOSIS NOT = SPACES                               
003520         PERFORM 220-ACCUM-DIAG THRU 220-EXIT                             
003530     END-IF.                                                              
003540     IF MSTR-ADMISSION-SOURCE NOT = SPACES                                
003550         PERFORM 230-ACCUM-SOURCE THRU 230-EXIT                           
003560     END-IF.                                                              
003570     IF MSTR-SPECIALTY NOT = SPACES                                       
003580         PERFORM 240-ACCUM-SPEC THRU 240-EXIT                             
003590     END-IF.                                                              
003600     IF MSTR-ICU-DISCHARGE-DEST NOT = SPACES                              
003610         PERFORM 250-ACCUM-DEST THRU 250-EXIT                             
003620     END-IF.                                                              
003630     PERFORM 260-ACCUM-MONTH-UNIT THRU 260-EXIT.                          
003640     PERFORM 500-COMPUTE-LENGTH-OF-STAY THRU 500-EXIT.                    
003650                                                                          
003660     PERFORM 900-READ-NEXT THRU 900-EXIT.                                 
003670 200-EXIT.                                                                
003680     EXIT.                                                                
003690                                                                          
003700*---- PER-UNIT ADMISSION COUNT AND OUTCOME SPLIT.                         
003710 210-ACCUM-UNIT.                                                          
003720     MOVE "210-ACCUM-UNIT" TO PARA-NAME.                                  
003730     SET UNIT-IDX TO 1.                                                   
003740     SEARCH WS-UNIT-ENTRY                                                 
003750         AT END                                                           
003760             PERFORM 212-ADD-UNIT-ENTRY THRU 212-EXIT                     
003770         WHEN UNIT-CODE(UNIT-IDX) = MSTR-ICU-UNIT                         
003780             CONTINUE                                                     
003790     END-SEARCH.                                                          
003800     ADD 1 TO UNIT-ADMIT-COUNT(UNIT-IDX).                                 
003810     IF MSTR-ICU-OUTCOME = "SURVIVED  "                                   
003820         ADD 1 TO UNIT-SURVIVED-CNT(UNIT-IDX)                             
003830     ELSE                                                                 
003840     IF MSTR-ICU-OUTCOME = "DIED      "                                   
003850         ADD 1 TO UNIT-DIED-CNT(UNIT-IDX)                                 
003860     END-IF                                                               
003870     END-IF.                                                              
003880 210-EXIT.                                                                
003890     EXIT.                                                                
003900                                                                          
003910 212-ADD-UNIT-ENTRY.                                                      
003920     MOVE "212-ADD-UNIT-ENTRY" TO PARA-NAME.                              
003930     IF WS-UNIT-COUNT NOT < WS-UNIT-MAX-ENTRIES                           
003940         MOVE "** ICU UNIT TABLE IS FULL" TO ABEND-REASON                 
003950         MOVE WS-UNIT-MAX-ENTRIES TO EXPECTED-VAL                         
003960         MOVE WS-UNIT-COUNT TO ACTUAL-VAL                                 
003970         GO TO 1000-ABEND-RTN                                             
003980     END-IF.                                                              
003990     ADD 1 TO WS-UNIT-COUNT.                                              
004000     SET UNIT-IDX TO WS-UNIT-COUNT.                                       
004010     MOVE MSTR-ICU-UNIT TO UNIT-CODE(UNIT-IDX).                           
004020 212-EXIT.                                                                
004030     EXIT.                                                                
004040                                                                          
004050*---- PER-DIAGNOSIS COUNT - RANKED LATER AT 660.                          
004060 220-ACCUM-DIAG.                                                          
004070     MOVE "220-ACCUM-DIAG" TO PARA-NAME.                                  
004080     SET DIAG-IDX TO 1.                                                   
004090     SEARCH WS-DIAG-ENTRY                                                 
004100         AT END                                                           
004110             PERFORM 222-ADD-DIAG-ENTRY THRU 222-EXIT                     
004120         WHEN DIAG-NAME(DIAG-IDX) = MSTR-PRIMARY-DIAGNOSIS                
004130             CONTINUE                                                     
004140     END-SEARCH.                                                          
004150     ADD 1 TO DIAG-COUNT(DIAG-IDX).                                       
004160 220-EXIT.                                                                
004170     EXIT.                                                                
004180                                                                          
004190 222-ADD-DIAG-ENTRY.                                                      
004200     MOVE "222-ADD-DIAG-ENTRY" TO PARA-NAME.                              
004210     IF WS-DIAG-COUNT NOT < WS-DIAG-MAX-ENTRIES                           
004220         MOVE "** DIAGNOSIS TABLE IS FULL" TO ABEND-REASON                
004230         MOVE WS-DIAG-MAX-ENTRIES TO EXPECTED-VAL                         
004240         MOVE WS-DIAG-COUNT TO ACTUAL-VAL                                 
004250         GO TO 1000-ABEND-RTN                                             
004260     END-IF.                                                              
004270     ADD 1 TO WS-DIAG-COUNT.                                              
004280     SET DIAG-IDX TO WS-DIAG-COUNT.                                       
004290     MOVE MSTR-PRIMARY-DIAGNOSIS TO DIAG-NAME(DIAG-IDX).                  
004300 222-EXIT.                                                                
004310     EXIT.                                                                
004320                                                                          
004330*---- PER-ADMISSION-SOURCE COUNT.                                         
004340 230-ACCUM-SOURCE.                                                        
004350     MOVE "230-ACCUM-SOURCE" TO PARA-NAME.                                
004360     SET SRC-IDX TO 1.                                                    
004370     SEARCH WS-SOURCE-ENTRY                                               
004380         AT END                                                           
004390             PERFORM 232-ADD-SOURCE-ENTRY THRU 232-EXIT                   
004400         WHEN SOURCE-NAME(SRC-IDX) = MSTR-ADMISSION-SOURCE                
004410             CONTINUE                                                     
004420     END-SEARCH.                                                          
004430     ADD 1 TO SOURCE-COUNT(SRC-IDX).                                      
004440 230-EXIT.                                                                
004450     EXIT.                                                                
004460                                                                          
004470 232-ADD-SOURCE-ENTRY.                                                    
004480     MOVE "232-ADD-SOURCE-ENTRY" TO PARA-NAME.                            
004490     IF WS-SOURCE-COUNT NOT < WS-SOURCE-MAX-ENTRIES                       
004500         MOVE "** SOURCE TABLE IS FULL" TO ABEND-REASON                   
004510         MOVE WS-SOURCE-MAX-ENTRIES TO EXPECTED-VAL                       
004520         MOVE WS-SOURCE-COUNT TO ACTUAL-VAL                               
004530         GO TO 1000-ABEND-RTN                                             
004540     END-IF.                                                              
004550     ADD 1 TO WS-SOURCE-COUNT.                                            
004560     SET SRC-IDX TO WS-SOURCE-COUNT.                                      
004570     MOVE MSTR-ADMISSION-SOURCE TO SOURCE-NAME(SRC-IDX).                  
004580 232-EXIT.                                                                
004590     EXIT.                                                                
004600                                                                          
004610*---- PER-SPECIALTY COUNT - RANKED LATER AT 665.                          
004620 240-ACCUM-SPEC.                                                          
004630     MOVE "240-ACCUM-SPEC" TO PARA-NAME.                                  
004640     SET SPEC-IDX TO 1.                                                   
004650     SEARCH WS-SPEC-ENTRY                                                 
004660         AT END                                                           
004670             PERFORM 242-ADD-SPEC-ENTRY THRU 242-EXIT                     
004680         WHEN SPEC-NAME(SPEC-IDX) = MSTR-SPECIALTY                        
004690             CONTINUE                                                     
004700     END-SEARCH.                                                          
004710     ADD 1 TO SPEC-COUNT(SPEC-IDX).                                       
004720 240-EXIT.                                                                
004730     EXIT.                                                                
004740                                                                          
004750 242-ADD-SPEC-ENTRY.                                                      
004760     MOVE "242-ADD-SPEC-ENTRY" TO PARA-NAME.                              
004770     IF WS-SPEC-COUNT NOT < WS-SPEC-MAX-ENTRIES                           
004780         MOVE "** SPECIALTY TABLE IS FULL" TO ABEND-REASON                
004790         MOVE WS-SPEC-MAX-ENTRIES TO EXPECTED-VAL                         
004800         MOVE WS-SPEC-COUNT TO ACTUAL-VAL                                 
004810         GO TO 1000-ABEND-RTN                                             
004820     END-IF.                                                              
004830     ADD 1 TO WS-SPEC-COUNT.                                              
004840     SET SPEC-IDX TO WS-SPEC-COUNT.                                       
004850     MOVE MSTR-SPECIALTY TO SPEC-NAME(SPEC-IDX).                          
004860 242-EXIT.                                                                
004870     EXIT.                                                                
004880                                                                          
004890*---- PER-ICU-DISCHARGE-DESTINATION COUNT.                                
004900 250-ACCUM-DEST.                                                          
004910     MOVE "250-ACCUM-DEST" TO PARA-NAME.                                  
004920     SET DEST-IDX TO 1.                                                   
004930     SEARCH WS-DEST-ENTRY                                                 
004940         AT END                                                           
004950             PERFORM 252-ADD-DEST-ENTRY THRU 252-EXIT                     
004960         WHEN DEST-NAME(DEST-IDX) = MSTR-ICU-DISCHARGE-DEST               
004970             CONTINUE                                                     
004980     END-SEARCH.                                                          
004990     ADD 1 TO DEST-COUNT(DEST-IDX).                                       
005000 250-EXIT.                                                                
005010     EXIT.                                                                
005020                                                                          
005030 252-ADD-DEST-ENTRY.                                                      
005040     MOVE "252-ADD-DEST-ENTRY" TO PARA-NAME.                              
005050     IF WS-DEST-COUNT NOT < WS-DEST-MAX-ENTRIES                           
005060         MOVE "** DEST TABLE IS FULL" TO ABEND-REASON                     
005070         MOVE WS-DEST-MAX-ENTRIES TO EXPECTED-VAL                         
005080         MOVE WS-DEST-COUNT TO ACTUAL-VAL                                 
005090         GO TO 1000-ABEND-RTN                                             
005100     END-IF.                                                              
005110     ADD 1 TO WS-DEST-COUNT.                                              
005120     SET DEST-IDX TO WS-DEST-COUNT.                                       
005130     MOVE MSTR-ICU-DISCHARGE-DEST TO DEST-NAME(DEST-IDX).                 
005140 252-EXIT.                                                                
005150     EXIT.                                                                
005160                                                                          
005170*---- (ADMISSION MONTH, UNIT) CROSS-TAB - 02/11/93 CR-0203.               
005180 260-ACCUM-MONTH-UNIT.                                                    
005190     MOVE "260-ACCUM-MONTH-UNIT" TO PARA-NAME.                            
005200     MOVE MSTR-ADM-CCYY TO WS-MONTH-KEY-CCYY.                             
005210     MOVE MSTR-ADM-MM   TO WS-MONTH-KEY-MM.                               
005220     MOVE "-"          TO WS-MONTH-KEY-SEP.                               
005230     SET MU-IDX TO 1.                                                     
005240     SEARCH WS-MU-ENTRY                                                   
005250         AT END                                                           
005260             PERFORM 262-ADD-MONTH-UNIT-ENTRY THRU 262-EXIT               
005270         WHEN MU-MONTH(MU-IDX) = WS-MONTH-KEY AND                         
005280             MU-UNIT-CODE(MU-IDX) = MSTR-ICU-UNIT                         
005290             CONTINUE                                                     
005300     END-SEARCH.                                                          
005310     ADD 1 TO MU-COUNT(MU-IDX).                                           
005320 260-EXIT.                                                                
005330     EXIT.                                                                
005340                                                                          
005350 262-ADD-MONTH-UNIT-ENTRY.                                                
005360     MOVE "262-ADD-MONTH-UNIT-ENTRY" TO PARA-NAME.                        
005370     IF WS-MU-COUNT NOT < WS-MU-MAX-ENTRIES                               
005380         MOVE "** MONTH-UNIT TABLE IS FULL" TO ABEND-REASON               
005390         MOVE WS-MU-MAX-ENTRIES TO EXPECTED-VAL                           
005400         MOVE WS-MU-COUNT TO ACTUAL-VAL                                   
005410         GO TO 1000-ABEND-RTN                                             
005420     END-IF.                                                              
005430     ADD 1 TO WS-MU-COUNT.                                                
005440     SET MU-IDX TO WS-MU-COUNT.                                           
005450     MOVE WS-MONTH-KEY TO MU-MONTH(MU-IDX).                               
005460     MOVE MSTR-ICU-UNIT TO MU-UNIT-CODE(MU-IDX).                          
005470 262-EXIT.                                                                
005480     EXIT.                                                                
005490                                                                          
005500*---- LENGTH OF STAY, IN MINUTES, HOURS AND DAYS - ONLY THE               
005510*---- DAYS VALUE (ROUNDED TO 1 DECIMAL) FEEDS THE STATISTICS,             
005520*---- THE OTHER TWO ARE CARRIED FOR POSSIBLE FUTURE USE.                  
005530*---- SPEC RULE - ONLY 0 LT LOS-DAYS LE 30 ENTERS THE LOS                 
005540*---- STATISTICS.  RECORDS OUTSIDE THAT RANGE ARE STILL                   
005550*---- COUNTED EVERYWHERE ELSE - JUST NOT IN THE LOS TABLE.                
005560 500-COMPUTE-LENGTH-OF-STAY.                                              
005570     MOVE "500-COMPUTE-LENGTH-OF-STAY" TO PARA-NAME.                      
005580     MOVE MSTR-ADM-CCYY TO WS-CALC-CCYY.                                  
005590     MOVE MSTR-ADM-MM   TO WS-CALC-MM.                                    
005600     MOVE MSTR-ADM-DD   TO WS-CALC-DD.                                    
005610     PERFORM 510-COMPUTE-ABS-DAY-NBR THRU 510-EXIT.                       
005620     MOVE WS-CALC-ABS-DAYS TO WS-ADM-ABS-DAYS.                            
005630                                                                          
005640     MOVE MSTR-DIS-CCYY TO WS-CALC-CCYY.                                  
005650     MOVE MSTR-DIS-MM   TO WS-CALC-MM.                                    
005660     MOVE MSTR-DIS-DD   TO WS-CALC-DD.                                    
005670     PERFORM 510-COMPUTE-ABS-DAY-NBR THRU 510-EXIT.                       
005680     MOVE WS-CALC-ABS-DAYS TO WS-DIS-ABS-DAYS.                            
005690                                                                          
005700     MOVE MSTR-ADM-HH TO WS-ADM-HH.                                       
005710     MOVE MSTR-ADM-MN TO WS-ADM-MN.                                       
005720     MOVE MSTR-DIS-HH TO WS-DIS-HH.                                       
005730     MOVE MSTR-DIS-MN TO WS-DIS-MN.                                       
005740     COMPUTE WS-LOS-MINUTES =                                             
005750         ((WS-DIS-ABS-DAYS - WS-ADM-ABS-DAYS) * 1440) +                   
005760         ((WS-DIS-HH * 60) + WS-DIS-MN) -                                 
005770         ((WS-ADM-HH * 60) + WS-ADM-MN).                                  
005780                                                                          
005790     IF WS-LOS-MINUTES > 0                                                
005800         COMPUTE WS-LOS-HOURS-CALC ROUNDED =                              
005810             WS-LOS-MINUTES / 60                                          
005820         COMPUTE WS-LOS-DAYS-CALC ROUNDED =                               
005830             WS-LOS-MINUTES / 1440                                        
005840         IF WS-LOS-DAYS-CALC NOT > 30.0                                   
005850             PERFORM 520-ADD-LOSD-ENTRY THRU 520-EXIT                     
005860         END-IF                                                           
005870     END-IF.                                                              
005880 500-EXIT.                                                                
005890     EXIT.                                                                
005900                                                                          
005910*---- MANUAL DAY-NUMBER ARITHMETIC - NO INTRINSIC FUNCTIONS               
005920*---- ON THIS COMPILER.  DAYS SINCE AN ARBITRARY EPOCH, GOOD              
005930*---- ENOUGH TO DIFFERENCE TWO DATES.  LEAP YEAR IS TESTED                
005940*---- THE OLD WAY - DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO                
005950*---- BY 400.                                                             
005960 510-COMPUTE-ABS-DAY-NBR.                                                 
005970     MOVE "510-COMPUTE-ABS-DAY-NBR" TO PARA-NAME.                         
005980     MOVE "N" TO WS-LEAP-YEAR-SW.                                         
005990     DIVIDE WS-CALC-CCYY BY 4 GIVING WS-LEAP-QUOT                         
006000         REMAINDER WS-LEAP-REM-4.                                         
006010     IF WS-LEAP-REM-4 = 0                                                 
006020         MOVE "Y" TO WS-LEAP-YEAR-SW                                      
006030         DIVIDE WS-CALC-CCYY BY 100 GIVING WS-LEAP-QUOT                   
006040             REMAINDER WS-LEAP-REM-100                                    
006050         IF WS-LEAP-REM-100 = 0                                           
006060             DIVIDE WS-CALC-CCYY BY 400 GIVING WS-LEAP-QUOT               
006070                 REMAINDER WS-LEAP-REM-400                                
006080             IF WS-LEAP-REM-400 NOT = 0                                   
006090                 MOVE "N" TO WS-LEAP-YEAR-SW                              
006100             END-IF                                                       
006110         END-IF                                                           
006120     END-IF.                                                              
006130                                                                          
006140     COMPUTE WS-CALC-ABS-DAYS =                                           
006150         (WS-CALC-CCYY * 365)                                             
006160         + (WS-CALC-CCYY / 4)                                             
006170         - (WS-CALC-CCYY / 100)                                           
006180         + (WS-CALC-CCYY / 400)                                           
006190         + WS-CUM-DAYS(WS-CALC-MM)                                        
006200         + WS-CALC-DD.                                                    
006210     IF WS-LEAP-YEAR-SW = "Y" AND WS-CALC-MM > 2                          
006220         ADD 1 TO WS-CALC-ABS-DAYS                                        
006230     END-IF.                                                              
006240 510-EXIT.                                                                
006250     EXIT.                                                                
006260                                                                          
006270*---- RETAIN A QUALIFYING LOS VALUE FOR LATER QUANTILE WORK.              
006280 520-ADD-LOSD-ENTRY.                                                      
006290     MOVE "520-ADD-LOSD-ENTRY" TO PARA-NAME.                              
006300     IF WS-LOSD-COUNT NOT < WS-LOSD-MAX-ENTRIES                           
006310         MOVE "** LOS DETAIL TABLE IS FULL" TO ABEND-REASON               
006320         MOVE WS-LOSD-MAX-ENTRIES TO EXPECTED-VAL                         
006330         MOVE WS-LOSD-COUNT TO ACTUAL-VAL                                 
006340         GO TO 1000-ABEND-RTN                                             
006350     END-IF.                                                              
006360     ADD 1 TO WS-LOSD-COUNT.                                              
006370     SET LOSD-IDX TO WS-LOSD-COUNT.                                       
006380     MOVE MSTR-ICU-UNIT TO LOSD-UNIT-CODE(LOSD-IDX).                      
006390     MOVE WS-LOS-DAYS-CALC TO LOSD-LOS-DAYS(LOSD-IDX).                    
006400 520-EXIT.                                                                
006410     EXIT.                                                                
006420                                                                          
006430*---- SURVIVED/DIED PERCENT OF EACH UNIT'S ADMIT COUNT.                   
006440 600-COMPUTE-OUTCOME-PCTS.                                                
006450     MOVE "600-COMPUTE-OUTCOME-PCTS" TO PARA-NAME.                        
006460     PERFORM 610-COMPUTE-ONE-UNIT-PCT                                     
006470         VARYING UNIT-IDX FROM 1 BY 1                                     
006480         UNTIL UNIT-IDX > WS-UNIT-COUNT.                                  
006490 600-EXIT.                                                                
006500     EXIT.                                                                
006510                                                                          
006520 610-COMPUTE-ONE-UNIT-PCT.                                                
006530     IF UNIT-ADMIT-COUNT(UNIT-IDX) > 0                                    
006540         COMPUTE UNIT-SURV-PCT(UNIT-IDX) ROUNDED =                        
006550             (UNIT-SURVIVED-CNT(UNIT-IDX) * 100) /                        
006560             UNIT-ADMIT-COUNT(UNIT-IDX)                                   
006570         COMPUTE UNIT-DIED-PCT(UNIT-IDX) ROUNDED =                        
006580             (UNIT-DIED-CNT(UNIT-IDX) * 100) /                            
006590             UNIT-ADMIT-COUNT(UNIT-IDX)                                   
006600     END-IF.                                                              
006610                                                                          
006620*---- MEDIAN / Q25 / Q75 LENGTH OF STAY, ONE UNIT AT A TIME -             
006630*---- COPY THAT UNIT'S ENTRIES OUT OF THE FLAT LOS DETAIL                 
006640*---- TABLE, BUBBLE-SORT THE COPY ASCENDING, THEN INTERPOLATE.            
006650 620-BUILD-LOS-STATISTICS.                                                
006660     MOVE "620-BUILD-LOS-STATISTICS" TO PARA-NAME.                        
006670     PERFORM 622-BUILD-ONE-UNIT-LOS                                       
006680         VARYING UNIT-IDX FROM 1 BY 1                                     
006690         UNTIL UNIT-IDX > WS-UNIT-COUNT.                                  
006700 620-EXIT.                                                                
006710     EXIT.                                                                
006720                                                                          
006730 622-BUILD-ONE-UNIT-LOS.                                                  
006740     MOVE ZERO TO WS-LWK-COUNT.                                           
006750     PERFORM 624-COPY-ONE-LOSD-ENTRY                                      
006760         VARYING LOSD-IDX FROM 1 BY 1                                     
006770         UNTIL LOSD-IDX > WS-LOSD-COUNT.                                  
006780     MOVE WS-LWK-COUNT TO UNIT-LOS-COUNT(UNIT-IDX).                       
006790     IF WS-LWK-COUNT > 0                                                  
006800         MOVE "Y" TO WS-SORT-SWITCH                                       
006810         PERFORM 626-BUBBLE-PASS-LOS THRU 626-EXIT                        
006820             UNTIL NOT WS-SORT-DID-SWAP                                   
006830         MOVE 500 TO WS-QUANTILE-THOUS                                    
006840         PERFORM 630-COMPUTE-QUANTILE THRU 630-EXIT                       
006850         MOVE WS-QUANTILE-RESULT TO UNIT-LOS-MEDIAN(UNIT-IDX)             
006860         MOVE 250 TO WS-QUANTILE-THOUS                                    
006870         PERFORM 630-COMPUTE-QUANTILE THRU 630-EXIT                       
006880         MOVE WS-QUANTILE-RESULT TO UNIT-LOS-Q25(UNIT-IDX)                
006890         MOVE 750 TO WS-QUANTILE-THOUS                                    
006900         PERFORM 630-COMPUTE-QUANTILE THRU 630-EXIT                       
006910         MOVE WS-QUANTILE-RESULT TO UNIT-LOS-Q75(UNIT-IDX)                
006920     END-IF.                                                              
006930                                                                          
006940 624-COPY-ONE-LOSD-ENTRY.                                                 
006950     IF LOSD-UNIT-CODE(LOSD-IDX) = UNIT-CODE(UNIT-IDX)                    
006960         ADD 1 TO WS-LWK-COUNT                                            
006970         MOVE LOSD-LOS-DAYS(LOSD-IDX)                                     
006980             TO LWK-LOS-DAYS(WS-LWK-COUNT)                                
006990     END-IF.                                                              
007000                                                                          
007010 626-BUBBLE-PASS-LOS.                                                     
007020     MOVE "N" TO WS-SORT-SWITCH.                                          
007030     PERFORM 628-COMPARE-SWAP-LOS                                         
007040         VARYING LWK-IDX FROM 1 BY 1                                      
007050         UNTIL LWK-IDX > WS-LWK-COUNT - 1.                                
007060 626-EXIT.                                                                
007070     EXIT.                                                                
007080                                                                          
007090 628-COMPARE-SWAP-LOS.                                                    
007100     IF LWK-LOS-DAYS(LWK-IDX) > LWK-LOS-DAYS(LWK-IDX + 1)                 
007110         MOVE LWK-LOS-DAYS(LWK-IDX) TO WS-LWK-SWAP-DAYS                   
007120         MOVE LWK-LOS-DAYS(LWK-IDX + 1) TO                                
007130             LWK-LOS-DAYS(LWK-IDX)                                        
007140         MOVE WS-LWK-SWAP-DAYS TO LWK-LOS-DAYS(LWK-IDX + 1)               
007150         MOVE "Y" TO WS-SORT-SWITCH                                       
007160     END-IF.                                                              
007170                                                                          
007180*---- LINEAR-INTERPOLATED QUANTILE OF THE SORTED WS-LWK                   
007190*---- TABLE.  WS-QUANTILE-THOUS CARRIES Q TIMES 1000 (500 FOR             
007200*---- THE MEDIAN, 250 AND 750 FOR THE QUARTILES).  RANK                   
007210*---- POSITION IS (N-1)*Q, ZERO BASED - HELD AS TENTHS SO THE             
007220*---- FRACTIONAL PART CAN BE SPLIT OUT WITHOUT A FUNCTION.                
007230 630-COMPUTE-QUANTILE.                                                    
007240     MOVE "630-COMPUTE-QUANTILE" TO PARA-NAME.                            
007250     IF WS-LWK-COUNT = 1                                                  
007260         MOVE LWK-LOS-DAYS(1) TO WS-QUANTILE-RESULT                       
007270         GO TO 630-EXIT                                                   
007280     END-IF.                                                              
007290     COMPUTE WS-RANK-TENTHS =                                             
007300         ((WS-LWK-COUNT - 1) * WS-QUANTILE-THOUS) / 100.                  
007310     DIVIDE WS-RANK-TENTHS BY 10                                          
007320         GIVING WS-RANK-FLOOR                                             
007330         REMAINDER WS-RANK-FRAC.                                          
007340     ADD 1 TO WS-RANK-FLOOR.                                              
007350     SET LWK-IDX TO WS-RANK-FLOOR.                                        
007360     IF WS-RANK-FRAC = 0                                                  
007370         MOVE LWK-LOS-DAYS(LWK-IDX) TO WS-QUANTILE-RESULT                 
007380     ELSE                                                                 
007390         COMPUTE WS-QUANTILE-RESULT ROUNDED =                             
007400             LWK-LOS-DAYS(LWK-IDX) +                                      
007410             ((LWK-LOS-DAYS(LWK-IDX + 1) - LWK-LOS-DAYS(LWK-IDX))         
007420             * WS-RANK-FRAC / 10)                                         
007430     END-IF.                                                              
007440 630-EXIT.                                                                
007450     EXIT.                                                                
007460                                                                          
007470*---- 08/14/95 DWK CR-0255 - CAP DIAGNOSIS TABLE AT TOP 10,               
007480*---- DESCENDING BY COUNT, BY BUBBLE-SORTING THE WHOLE TABLE              
007490*---- THEN ONLY PUBLISHING THE FIRST WS-TOP-TEN-LIMIT ENTRIES.            
007500 660-RANK-TOP-TEN-DIAGNOSES.                                              
007510     MOVE "660-RANK-TOP-TEN-DIAGNOSES" TO PARA-NAME.                      
007520     IF WS-DIAG-COUNT > 1                                                 
007530         MOVE "Y" TO WS-SORT-SWITCH                                       
007540         PERFORM 662-BUBBLE-PASS-DIAG THRU 662-EXIT                       
007550             UNTIL NOT WS-SORT-DID-SWAP                                   
007560     END-IF.                                                              
007570 660-EXIT.                                                                
007580     EXIT.                                                                
007590                                                                          
007600 662-BUBBLE-PASS-DIAG.                                                    
007610     MOVE "N" TO WS-SORT-SWITCH.                                          
007620     PERFORM 664-COMPARE-SWAP-DIAG                                        
007630         VARYING DIAG-IDX FROM 1 BY 1                                     
007640         UNTIL DIAG-IDX > WS-DIAG-COUNT - 1.                              
007650 662-EXIT.                                                                
007660     EXIT.                                                                
007670                                                                          
007680 664-COMPARE-SWAP-DIAG.                                                   
007690     IF DIAG-COUNT(DIAG-IDX) < DIAG-COUNT(DIAG-IDX + 1)                   
007700         MOVE DIAG-NAME(DIAG-IDX) TO WS-DIAG-SWAP-NAME                    
007710         MOVE DIAG-COUNT(DIAG-IDX) TO WS-DIAG-SWAP-COUNT                  
007720         MOVE DIAG-NAME(DIAG-IDX + 1) TO DIAG-NAME(DIAG-IDX)              
007730         MOVE DIAG-COUNT(DIAG-IDX + 1)                                    
007740             TO DIAG-COUNT(DIAG-IDX)                                      
007750         MOVE WS-DIAG-SWAP-NAME TO DIAG-NAME(DIAG-IDX + 1)                
007760         MOVE WS-DIAG-SWAP-COUNT TO DIAG-COUNT(DIAG-IDX + 1)              
007770         MOVE "Y" TO WS-SORT-SWITCH                                       
007780     END-IF.                                                              
007790                                                                          
007800*---- SAME IDEA, FOR SPECIALTY.                                           
007810 665-RANK-TOP-TEN-SPECIALTY.                                              
007820     MOVE "665-RANK-TOP-TEN-SPECIALTY" TO PARA-NAME.                      
007830     IF WS-SPEC-COUNT > 1                                                 
007840         MOVE "Y" TO WS-SORT-SWITCH                                       
007850         PERFORM 667-BUBBLE-PASS-SPEC THRU 667-EXIT                       
007860             UNTIL NOT WS-SORT-DID-SWAP                                   
007870     END-IF.                                                              
007880 665-EXIT.                                                                
007890     EXIT.                                                                
007900                                                                          
007910 667-BUBBLE-PASS-SPEC.                                                    
007920     MOVE "N" TO WS-SORT-SWITCH.                                          
007930     PERFORM 669-COMPARE-SWAP-SPEC                                        
007940         VARYING SPEC-IDX FROM 1 BY 1                                     
007950         UNTIL SPEC-IDX > WS-SPEC-COUNT - 1.                              
007960 667-EXIT.                                                                
007970     EXIT.                                                                
007980                                                                          
007990 669-COMPARE-SWAP-SPEC.                                                   
008000     IF SPEC-COUNT(SPEC-IDX) < SPEC-COUNT(SPEC-IDX + 1)                   
008010         MOVE SPEC-NAME(SPEC-IDX) TO WS-SPEC-SWAP-NAME                    
008020         MOVE SPEC-COUNT(SPEC-IDX) TO WS-SPEC-SWAP-COUNT                  
008030         MOVE SPEC-NAME(SPEC-IDX + 1) TO SPEC-NAME(SPEC-IDX)              
008040         MOVE SPEC-COUNT(SPEC-IDX + 1)                                    
008050             TO SPEC-COUNT(SPEC-IDX)                                      
008060         MOVE WS-SPEC-SWAP-NAME TO SPEC-NAME(SPEC-IDX + 1)                
008070         MOVE WS-SPEC-SWAP-COUNT TO SPEC-COUNT(SPEC-IDX + 1)              
008080         MOVE "Y" TO WS-SORT-SWITCH                                       
008090     END-IF.                                                              
008100                                                                          
008110 700-CLOSE-FILES.                                                         
008120     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
008130     CLOSE ICUMSTR-FILE, ICUSTAT-FILE.                                    
008140 700-EXIT.                                                                
008150     EXIT.                                                                
008160                                                                          
008170*---- SMALL-CELL SUPPRESSION - ANY COUNT UNDER 5 PRINTS AS                
008180*---- THE LITERAL "<5" INSTEAD OF THE TRUE VALUE.                         
008190 750-FORMAT-COUNT.                                                        
008200     IF WS-FMT-COUNT-IN < 5                                               
008210         MOVE "     <5" TO WS-FMT-COUNT-OUT                               
008220     ELSE                                                                 
008230         MOVE WS-FMT-COUNT-IN TO WS-FMT-COUNT-EDIT                        
008240         MOVE WS-FMT-COUNT-EDIT TO WS-FMT-COUNT-OUT                       
008250     END-IF.                                                              
008260                                                                          
008270*---- ONE PASS PER RECORD TYPE, IN THE ORDER ICURPT EXPECTS               
008280*---- TO PRINT THEM.  EACH SUB-PARAGRAPH MOVES ITS OWN FIELDS             
008290*---- INTO ICU-STAT-REC AND FALLS THROUGH TO 890 TO WRITE IT.             
008300 800-WRITE-STATS-FILE.                                                    
008310     MOVE "800-WRITE-STATS-FILE" TO PARA-NAME.                            
008320     PERFORM 805-WRITE-OVERVIEW THRU 805-EXIT.                            
008330     PERFORM 810-WRITE-UNIT-RECS THRU 810-EXIT.                           
008340     PERFORM 815-WRITE-OUTCOME-RECS THRU 815-EXIT.                        
008350     PERFORM 820-WRITE-LOS-RECS THRU 820-EXIT.                            
008360     PERFORM 825-WRITE-DIAG-RECS THRU 825-EXIT.                           
008370     PERFORM 830-WRITE-SOURCE-RECS THRU 830-EXIT.                         
008380     PERFORM 835-WRITE-SPEC-RECS THRU 835-EXIT.                           
008390     PERFORM 840-WRITE-MONTH-UNIT-RECS THRU 840-EXIT.                     
008400     PERFORM 845-WRITE-DEST-RECS THRU 845-EXIT.                           
008410 800-EXIT.                                                                
008420     EXIT.                                                                
008430                                                                          
008440 805-WRITE-OVERVIEW.                                                      
008450     MOVE SPACES TO ICU-STAT-REC.                                         
008460     MOVE "OV" TO STAT-REC-TYPE.                                          
008470     MOVE WS-TOTAL-RECORDS TO STOV-TOTAL-RECORDS.                         
008480     MOVE WS-TOTAL-RECORDS TO STOV-UNIQUE-PATIENTS.                       
008490     MOVE WS-FIRST-ADMIT-DATE TO STOV-FIRST-ADMIT-DATE.                   
008500     MOVE WS-LAST-ADMIT-DATE TO STOV-LAST-ADMIT-DATE.                     
008510     PERFORM 890-WRITE-STAT-REC THRU 890-EXIT.                            
008520 805-EXIT.                                                                
008530     EXIT.                                                                
008540                                                                          
008550 810-WRITE-UNIT-RECS.                                                     
008560     PERFORM 812-WRITE-ONE-UNIT-REC                                       
008570         VARYING UNIT-IDX FROM 1 BY 1                                     
008580         UNTIL UNIT-IDX > WS-UNIT-COUNT.                                  
008590 810-EXIT.                                                                
008600     EXIT.                                                                
008610                                                                          
008620 812-WRITE-ONE-UNIT-REC.                                                  
008630     MOVE SPACES TO ICU-STAT-REC.                                         
008640     MOVE "UD" TO STAT-REC-TYPE.                                          
008650     MOVE UNIT-CODE(UNIT-IDX) TO STUD-UNIT-CODE.                          
008660     MOVE UNIT-ADMIT-COUNT(UNIT-IDX) TO WS-FMT-COUNT-IN.                  
008670     PERFORM 750-FORMAT-COUNT.                                            
008680     MOVE WS-FMT-COUNT-OUT TO STUD-ADMIT-COUNT.                           
008690     PERFORM 890-WRITE-STAT-REC THRU 890-EXIT.                            
008700                                                                          
008710 815-WRITE-OUTCOME-RECS.                                                  
008720     PERFORM 817-WRITE-ONE-OUTCOME-PR                                     
008730         VARYING UNIT-IDX FROM 1 BY 1                                     
008740         UNTIL UNIT-IDX > WS-UNIT-COUNT.                                  
008750 815-EXIT.                                                                
008760     EXIT.                                                                
008770                                                                          
008780 817-WRITE-ONE-OUTCOME-PR.                                                
008790     MOVE SPACES TO ICU-STAT-REC.                                         
008800     MOVE "OC" TO STAT-REC-TYPE.                                          
008810     MOVE UNIT-CODE(UNIT-IDX) TO STOC-UNIT-CODE.                          
008820     MOVE "SURVIVED" TO STOC-OUTCOME.                                     
008830     MOVE UNIT-SURV-PCT(UNIT-IDX) TO STOC-PERCENT.                        
008840     PERFORM 890-WRITE-STAT-REC THRU 890-EXIT.                            
008850     MOVE SPACES TO ICU-STAT-REC.                                         
008860     MOVE "OC" TO STAT-REC-TYPE.                                          
008870     MOVE UNIT-CODE(UNIT-IDX) TO STOC-UNIT-CODE.                          
008880     MOVE "DIED" TO STOC-OUTCOME.                                         
008890     MOVE UNIT-DIED-PCT(UNIT-IDX) TO STOC-PERCENT.                        
008900     PERFORM 890-WRITE-STAT-REC THRU 890-EXIT.                            
008910                                                                          
008920 820-WRITE-LOS-RECS.                                                      
008930     PERFORM 822-WRITE-ONE-LOS-REC                                        
008940         VARYING UNIT-IDX FROM 1 BY 1                                     
008950         UNTIL UNIT-IDX > WS-UNIT-COUNT.                                  
008960 820-EXIT.                                                                
008970     EXIT.                                                                
008980                                                                          
008990 822-WRITE-ONE-LOS-REC.                                                   
009000     MOVE SPACES TO ICU-STAT-REC.                                         
009010     MOVE "LS" TO STAT-REC-TYPE.                                          
009020     MOVE UNIT-CODE(UNIT-IDX) TO STLS-UNIT-CODE.                          
009030     MOVE UNIT-LOS-MEDIAN(UNIT-IDX) TO STLS-MEDIAN.                       
009040     MOVE UNIT-LOS-Q25(UNIT-IDX) TO STLS-Q25.                             
009050     MOVE UNIT-LOS-Q75(UNIT-IDX) TO STLS-Q75.                             
009060     MOVE UNIT-LOS-COUNT(UNIT-IDX) TO STLS-COUNT.                         
009070     PERFORM 890-WRITE-STAT-REC THRU 890-EXIT.                            
009080                                                                          
009090 825-WRITE-DIAG-RECS.                                                     
009100     MOVE ZERO TO WS-RANK-NBR.                                            
009110     PERFORM 827-WRITE-ONE-DIAG-REC                                       
009120         VARYING DIAG-IDX FROM 1 BY 1                                     
009130         UNTIL DIAG-IDX > WS-DIAG-COUNT                                   
009140         OR DIAG-IDX > WS-TOP-TEN-LIMIT.                                  
009150 825-EXIT.                                                                
009160     EXIT.                                                                
009170                                                                          
009180 827-WRITE-ONE-DIAG-REC.                                                  
009190     ADD 1 TO WS-RANK-NBR.                                                
009200     MOVE SPACES TO ICU-STAT-REC.                                         
009210     MOVE "DX" TO STAT-REC-TYPE.                                          
009220     MOVE WS-RANK-NBR TO STDX-RANK.                                       
009230     MOVE DIAG-NAME(DIAG-IDX) TO STDX-DIAGNOSIS.                          
009240     MOVE DIAG-COUNT(DIAG-IDX) TO WS-FMT-COUNT-IN.                        
009250     PERFORM 750-FORMAT-COUNT.                                            
009260     MOVE WS-FMT-COUNT-OUT TO STDX-COUNT.                                 
009270     PERFORM 890-WRITE-STAT-REC THRU 890-EXIT.                            
009280                                                                          
009290 830-WRITE-SOURCE-RECS.                                                   
009300     PERFORM 832-WRITE-ONE-SOURCE-REC                                     
009310         VARYING SRC-IDX FROM 1 BY 1                                      
009320         UNTIL SRC-IDX > WS-SOURCE-COUNT.                                 
009330 830-EXIT.                                                                
009340     EXIT.                                                                
009350                                                                          
009360 832-WRITE-ONE-SOURCE-REC.                                                
009370     MOVE SPACES TO ICU-STAT-REC.                                         
009380     MOVE "AS" TO STAT-REC-TYPE.                                          
009390     MOVE SOURCE-NAME(SRC-IDX) TO STAS-SOURCE.                            
009400     MOVE SOURCE-COUNT(SRC-IDX) TO WS-FMT-COUNT-IN.                       
009410     PERFORM 750-FORMAT-COUNT.                                            
009420     MOVE WS-FMT-COUNT-OUT TO STAS-COUNT.                                 
009430     PERFORM 890-WRITE-STAT-REC THRU 890-EXIT.                            
009440                                                                          
009450 835-WRITE-SPEC-RECS.                                                     
009460     PERFORM 837-WRITE-ONE-SPEC-REC                                       
009470         VARYING SPEC-IDX FROM 1 BY 1                                     
009480         UNTIL SPEC-IDX > WS-SPEC-COUNT                                   
009490         OR SPEC-IDX > WS-TOP-TEN-LIMIT.                                  
009500 835-EXIT.                                                                
009510     EXIT.                                                                
009520                                                                          
009530 837-WRITE-ONE-SPEC-REC.                                                  
009540     MOVE SPACES TO ICU-STAT-REC.                                         
009550     MOVE "SP" TO STAT-REC-TYPE.                                          
009560     MOVE SPEC-NAME(SPEC-IDX) TO STSP-SPECIALTY.                          
009570     MOVE SPEC-COUNT(SPEC-IDX) TO WS-FMT-COUNT-IN.                        
009580     PERFORM 750-FORMAT-COUNT.                                            
009590     MOVE WS-FMT-COUNT-OUT TO STSP-COUNT.                                 
009600     PERFORM 890-WRITE-STAT-REC THRU 890-EXIT.                            
009610                                                                          
009620 840-WRITE-MONTH-UNIT-RECS.                                               
009630     PERFORM 842-WRITE-ONE-MU-REC                                         
009640         VARYING MU-IDX FROM 1 BY 1                                       
009650         UNTIL MU-IDX > WS-MU-COUNT.                                      
009660 840-EXIT.                                                                
009670     EXIT.                                                                
009680                                                                          
009690 842-WRITE-ONE-MU-REC.                                                    
009700     MOVE SPACES TO ICU-STAT-REC.                                         
009710     MOVE "MU" TO STAT-REC-TYPE.                                          
009720     MOVE MU-MONTH(MU-IDX) TO STMU-MONTH.                                 
009730     MOVE MU-UNIT-CODE(MU-IDX) TO STMU-UNIT-CODE.                         
009740     MOVE MU-COUNT(MU-IDX) TO WS-FMT-COUNT-IN.                            
009750     PERFORM 750-FORMAT-COUNT.                                            
009760     MOVE WS-FMT-COUNT-OUT TO STMU-COUNT.                                 
009770     PERFORM 890-WRITE-STAT-REC THRU 890-EXIT.                            
009780                                                                          
009790 845-WRITE-DEST-RECS.                                                     
009800     PERFORM 847-WRITE-ONE-DEST-REC                                       
009810         VARYING DEST-IDX FROM 1 BY 1                                     
009820         UNTIL DEST-IDX > WS-DEST-COUNT.                                  
009830 845-EXIT.                                                                
009840     EXIT.                                                                
009850                                                                          
009860 847-WRITE-ONE-DEST-REC.                                                  
009870     MOVE SPACES TO ICU-STAT-REC.                                         
009880     MOVE "DD" TO STAT-REC-TYPE.                                          
009890     MOVE DEST-NAME(DEST-IDX) TO STDD-DEST.                               
009900     MOVE DEST-COUNT(DEST-IDX) TO WS-FMT-COUNT-IN.                        
009910     PERFORM 750-FORMAT-COUNT.                                            
009920     MOVE WS-FMT-COUNT-OUT TO STDD-COUNT.                                 
009930     PERFORM 890-WRITE-STAT-REC THRU 890-EXIT.                            
009940                                                                          
009950 890-WRITE-STAT-REC.                                                      
009960     WRITE ICU-STAT-REC                                                   
009970         INVALID KEY                                                      
009980             MOVE "** PROBLEM WRITING ICUSTAT" TO ABEND-REASON            
009990             MOVE STAT-STATUS TO EXPECTED-VAL                             
010000             GO TO 1000-ABEND-RTN                                         
010010     END-WRITE.                                                           
010020 890-EXIT.                                                                
010030     EXIT.                                                                
010040                                                                          
010050 900-READ-NEXT.                                                           
010060     READ ICUMSTR-FILE                                                    
010070         AT END                                                           
010080             MOVE "N" TO MORE-MSTR-SW                                     
010090     END-READ.                                                            
010100 900-EXIT.                                                                
010110     EXIT.                                                                
010120                                                                          
010130 1000-ABEND-RTN.                                                          
010140     WRITE ICU-STAT-REC FROM ABEND-REC.                                   
010150     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
010160     DISPLAY "*** ABNORMAL END OF JOB-ICUANLZ ***" UPON CONSOLE.          
010170     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
