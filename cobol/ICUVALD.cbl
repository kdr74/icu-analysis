000100 IDENTIFICATION DIVISION.                                                 
000110******************************************************************        
000120 PROGRAM-ID.  ICUVALD.                                                    
000130 AUTHOR.      JON SAYLES.                                                 
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 04/18/90.                                                  
000160 DATE-COMPILED.                                                           
000170 SECURITY.    NON-CONFIDENTIAL.                                           
000180                                                                          
000190******************************************************************        
000200*REMARKS.                                                                 
000210*                                                                         
000220*     VALIDATOR FOR THE ICU PATIENT REGISTRY BATCH.  READS THE            
000230*     MASTER REGISTRY BUILT BY ICUMERG AND CHECKS EVERY RECORD            
000240*     FOR THE CONDITIONS THE REGISTRY PROJECT COMMITTEE SIGNED            
000250*     OFF ON:  REQUIRED FIELDS PRESENT, DISCHARGE NOT BEFORE              
000260*     ADMISSION, ICU-UNIT IN THE KNOWN LIST OF UNITS, NO                  
000270*     DUPLICATE ANONYMOUS IDS, NO ADMISSION DATED AFTER TODAY,            
000280*     AND ICU-OUTCOME IN THE KNOWN LIST OF OUTCOMES.                      
000290*                                                                         
000300*     A SECOND PASS TALLIES HOW BLANK EACH OPTIONAL FIELD IS              
000310*     ACROSS THE WHOLE FILE AND FLAGS ANY FIELD THAT IS BLANK             
000320*     MORE OFTEN THAN ITS THRESHOLD ALLOWS.  HOSPITAL-OUTCOME             
000330*     AND HOSP-DISCHARGE-DEST ARE KNOWN TO BE SPARSE (THE                 
000340*     PATIENT MAY STILL BE ON THE WARD WHEN THE EXTRACT IS CUT)           
000350*     SO THEY GET A LOOSER THRESHOLD THAN EVERYTHING ELSE.                
000360*                                                                         
000370*     THE REPORT ENDS WITH A SINGLE PASS/FAIL LINE - PASS MEANS           
000380*     ZERO ERRORS.  WARNINGS DO NOT FAIL THE RUN.                         
000390******************************************************************        
000400*CHANGE LOG.                                                              
000410*DATE     BY   TICKET    DESCRIPTION                                      
000420*-------- ---  --------  ----------------------------------------         
000430*04/18/90 JS   INITIAL   INITIAL VERSION FOR REGISTRY PROJECT             
000440*08/22/90 JS   CR-0098   ADD DUPLICATE ANON-ID CHECK                      
000450*02/11/93 RLH  CR-0202   ADD ICU-OUTCOME DOMAIN CHECK                     
000460*11/30/94 DWK  CR-0242   WIDEN DUPLICATE TABLE TO 5000 ENTRIES            
000470*01/11/99 SLC  Y2K-004   FUTURE-DATE CHECK COMPARES CCYYMMDD              
000480*                        STRINGS, NOT 2-DIGIT YEARS - NO CHANGE           
000490*06/06/02 PAT  CR-0357   LOOSEN THRESHOLD FOR THE TWO HOSPITAL-           
000500*                        SIDE OUTCOME FIELDS TO 50 PERCENT                
000510*02/03/05 LRN  CR-0401   FUTURE-DATE CHECK NOW COMPARES THE FULL          
000520*                        CCYYMMDD STRING, NOT JUST THE YEAR; ADDED        
000530*                        BLANK-COUNT COLUMN TO COMPLETENESS TABLE         
000540******************************************************************        
000550                                                                          
000560 ENVIRONMENT DIVISION.                                                    
000570 CONFIGURATION SECTION.                                                   
000580 SOURCE-COMPUTER. IBM-390.                                                
000590 OBJECT-COMPUTER. IBM-390.                                                
000600 SPECIAL-NAMES.                                                           
000610     C01 IS NEXT-PAGE.                                                    
000620                                                                          
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650     SELECT ICUMSTR-FILE                                                  
000660         ASSIGN TO UT-S-ICUMSTR                                           
000670         ORGANIZATION IS SEQUENTIAL                                       
000680         ACCESS MODE IS SEQUENTIAL                                        
000690         FILE STATUS IS MSTR-STATUS.                                      
000700                                                                          
000710     SELECT VALRPT-FILE                                                   
000720         ASSIGN TO UT-S-VALRPT                                            
000730         ORGANIZATION IS SEQUENTIAL                                       
000740         ACCESS MODE IS SEQUENTIAL                                        
000750         FILE STATUS IS RPT-STATUS.                                       
000760                                                                          
000770 DATA DIVISION.                                                           
000780 FILE SECTION.                                                            
000790                                                                          
000800****** MASTER REGISTRY, READ SEQUENTIALLY - BUILT BY ICUMERG.             
000810 FD  ICUMSTR-FILE                                                         
000820     RECORDING MODE IS F                                                  
000830     LABEL RECORDS ARE STANDARD                                           
000840     RECORD CONTAINS 193 CHARACTERS                                       
000850     BLOCK CONTAINS 0 RECORDS                                             
000860     DATA RECORD IS ICU-MASTER-REGISTRY-REC.                              
000870     COPY ICUMSTR.                                                        
000880                                                                          
000890****** VALIDATION REPORT - ERRORS, WARNINGS, COMPLETENESS, RESULT         
000900 FD  VALRPT-FILE                                                          
000910     RECORDING MODE IS F                                                  
000920     LABEL RECORDS ARE STANDARD                                           
000930     RECORD CONTAINS 132 CHARACTERS                                       
000940     BLOCK CONTAINS 0 RECORDS                                             
000950     DATA RECORD IS VALRPT-REC.                                           
000960 01  VALRPT-REC                 PIC X(132).                               
000970                                                                          
000980 WORKING-STORAGE SECTION.                                                 
000990 01  FILE-STATUS-CODES.                                                   
001000     05  MSTR-STATUS             PIC X(02).                               
001010         88  MSTR-READ-OK        VALUE "00".                              
001020         88  MSTR-AT-END         VALUE "10".                              
001030     05  RPT-STATUS              PIC X(02).                               
001040         88  RPT-WRITE-OK        VALUE "00".                              
001050                                                                          
001060 01  MORE-MSTR-SW                PIC X(01) VALUE "Y".                     
001070     88  MORE-MSTR-RECS          VALUE "Y".                               
001080                                                                          
001090 01  WS-RUN-DATE                 PIC 9(06).                               
001100 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                                 
001110     05  WS-RUN-DATE-YY          PIC 9(02).                               
001120     05  WS-RUN-DATE-MM          PIC 9(02).                               
001130     05  WS-RUN-DATE-DD          PIC 9(02).                               
001140 01  WS-RUN-DATE-CCYYMMDD        PIC X(08).                               
001150                                                                          
001160*---- 02/03/05 LRN CR-0401 - FULL ADMISSION DATE, BUILT THE SAME          
001170*---- WAY AS WS-RUN-DATE-CCYYMMDD ABOVE, FOR THE FUTURE-DATE TEST.        
001180 01  WS-ADM-DATE-CCYYMMDD        PIC X(08).                               
001190                                                                          
001200 01  WS-ICU-UNIT-CHK             PIC X(04).                               
001210     88  VALID-ICU-UNIT          VALUES "A600", "C604", "WICU".           
001220                                                                          
001230 01  WS-ICU-OUTCOME-CHK          PIC X(10).                               
001240     88  VALID-ICU-OUTCOME       VALUES "SURVIVED  ",                     
001250                                  "DIED      ".                           
001260                                                                          
001270 01  WS-ANON-ID-CHK              PIC X(10).                               
001280 01  WS-ANON-ID-CHK-X REDEFINES WS-ANON-ID-CHK.                           
001290     05  WS-CHK-PREFIX           PIC X(04).                               
001300         88  CHK-PREFIX-VALID    VALUE "ICU-".                            
001310     05  WS-CHK-SEQ-NBR          PIC X(06).                               
001320                                                                          
001330 01  WS-PCT-WORK                 PIC 9(03)V99.                            
001340 01  WS-PCT-WORK-X REDEFINES WS-PCT-WORK.                                 
001350     05  WS-PCT-INT              PIC 9(03).                               
001360     05  WS-PCT-DEC              PIC 99.                                  
001370                                                                          
001380 01  COUNTERS-AND-ACCUMULATORS.                                           
001390     05  WS-TOTAL-RECORDS        PIC 9(07) COMP VALUE ZERO.               
001400     05  WS-ERROR-COUNT          PIC 9(07) COMP VALUE ZERO.               
001410     05  WS-WARNING-COUNT        PIC 9(07) COMP VALUE ZERO.               
001420     05  WS-CNT-DOB              PIC 9(07) COMP VALUE ZERO.               
001430     05  WS-CNT-ADMDT            PIC 9(07) COMP VALUE ZERO.               
001440     05  WS-CNT-DISDT            PIC 9(07) COMP VALUE ZERO.               
001450     05  WS-CNT-SRC              PIC 9(07) COMP VALUE ZERO.               
001460     05  WS-CNT-UNIT             PIC 9(07) COMP VALUE ZERO.               
001470     05  WS-CNT-DIAG             PIC 9(07) COMP VALUE ZERO.               
001480     05  WS-CNT-SPEC             PIC 9(07) COMP VALUE ZERO.               
001490     05  WS-CNT-OUTCOME          PIC 9(07) COMP VALUE ZERO.               
001500     05  WS-CNT-DISCDEST         PIC 9(07) COMP VALUE ZERO.               
001510     05  WS-CNT-HOUTCOME         PIC 9(07) COMP VALUE ZERO.               
001520     05  WS-CNT-HDISCDEST        PIC 9(07) COMP VALUE ZERO.               
001530                                                                          
001540*---- DUPLICATE ANONYMOUS-ID CHECK - EVERY ID SEEN SO FAR.                
001550 01  WS-SEEN-ID-TABLE.                                                    
001560     05  WS-SEEN-COUNT           PIC 9(05) COMP VALUE ZERO.               
001570     05  FILLER                  PIC X(03).                               
001580     05  WS-SEEN-ENTRY OCCURS 5000 TIMES                                  
001590             INDEXED BY SEEN-IDX.                                         
001600         10  SEEN-ANON-ID        PIC X(10).                               
001610 77  WS-SEEN-MAX-ENTRIES         PIC 9(05) COMP VALUE 5000.               
001620                                                                          
001630*---- COMPLETENESS SECTION OF THE REPORT IS TABLE-DRIVEN - ONE            
001640*---- ENTRY PER OPTIONAL FIELD, FILLED IN 800-BUILD-COMPLETE-TBL.         
001650 01  WS-COMPLETE-TABLE.                                                   
001660     05  WS-COMPLETE-ENTRY OCCURS 11 TIMES                                
001670             INDEXED BY CMPL-IDX.                                         
001680         10  CMPL-LABEL          PIC X(24).                               
001690         10  CMPL-BLANK-COUNT    PIC 9(07).                               
001700         10  CMPL-BLANK-PCT      PIC 999V99.                              
001710         10  CMPL-THRESHOLD      PIC 99V9.                                
001720         10  CMPL-FLAG           PIC X(01).                               
001730             88  CMPL-OVER-THRESHOLD VALUE "W".                           
001740         10  FILLER              PIC X(02).                               
001750                                                                          
001760 01  WS-VALRPT-LINE.                                                      
001770     05  VRPT-LABEL              PIC X(40).                               
001780     05  FILLER                  PIC X(02) VALUE SPACES.                  
001790     05  VRPT-VALUE              PIC ZZZ,ZZ9.99.                          
001800     05  FILLER                  PIC X(02) VALUE SPACES.                  
001810     05  VRPT-COUNT              PIC ZZZZZZ9.                             
001820     05  FILLER                  PIC X(02) VALUE SPACES.                  
001830     05  VRPT-FLAG               PIC X(10).                               
001840     05  FILLER                  PIC X(59) VALUE SPACES.                  
001850                                                                          
001860 COPY ICUABND.                                                            
001870                                                                          
001880 77  ZERO-VAL                    PIC 9 VALUE ZERO.                        
001890 77  ONE-VAL                     PIC 9 VALUE 1.                           
001900                                                                          
001910 PROCEDURE DIVISION.                                                      
001920     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
001930     PERFORM 100-MAINLINE THRU 100-EXIT                                   
001940         UNTIL NOT MORE-MSTR-RECS.                                        
001950     PERFORM 800-BUILD-COMPLETE-TABLE THRU 800-EXIT.                      
001960     PERFORM 850-PRINT-REPORT THRU 850-EXIT.                              
001970     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
001980     DISPLAY "******** NORMAL END OF JOB ICUVALD ********".               
001990     MOVE ZERO TO RETURN-CODE.                                            
002000     GOBACK.                                                              
002010                                                                          
002020 000-HOUSEKEEPING.                                                        
002030     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
002040     DISPLAY "******** BEGIN JOB ICUVALD ********".                       
002050     ACCEPT WS-RUN-DATE FROM DATE.                                        
002060     STRING "20" WS-RUN-DATE-YY WS-RUN-DATE-MM WS-RUN-DATE-DD             
002070         DELIMITED BY SIZE INTO WS-RUN-DATE-CCYYMMDD.                     
002080                                                                          
002090     OPEN INPUT  ICUMSTR-FILE.                                            
002100     OPEN OUTPUT VALRPT-FILE.                                             
002110                                                                          
002120     PERFORM 900-READ-NEXT THRU 900-EXIT.                                 
002130 000-EXIT.                                                                
002140     EXIT.                                                                
002150                                                                          
002160 100-MAINLINE.                                                            
002170     MOVE "100-MAINLINE" TO PARA-NAME.                                    
002180     ADD 1 TO WS-TOTAL-RECORDS.                                           
002190     PERFORM 200-CHECK-REQUIRED-FIELDS THRU 200-EXIT.                     
002200     PERFORM 250-CHECK-DATE-SEQUENCE THRU 250-EXIT.                       
002210     PERFORM 260-CHECK-ICU-UNIT-DOMAIN THRU 260-EXIT.                     
002220     PERFORM 270-CHECK-ICU-OUTCOME-DOMAIN THRU 270-EXIT.                  
002230     PERFORM 280-CHECK-FUTURE-ADMIT-DATE THRU 280-EXIT.                   
002240     PERFORM 300-CHECK-DUPLICATE-ANON-ID THRU 300-EXIT.                   
002250     PERFORM 350-TALLY-COMPLETENESS THRU 350-EXIT.                        
002260     PERFORM 900-READ-NEXT THRU 900-EXIT.                                 
002270 100-EXIT.                                                                
002280     EXIT.                                                                
002290                                                                          
002300 200-CHECK-REQUIRED-FIELDS.                                               
002310     MOVE "200-CHECK-REQUIRED-FIELDS" TO PARA-NAME.                       
002320     IF MSTR-ANON-PATIENT-ID = SPACES                                     
002330         OR MSTR-PATIENT-ID-HASH = SPACES                                 
002340         OR MSTR-ADMISSION-DATETIME = SPACES                              
002350         ADD 1 TO WS-ERROR-COUNT                                          
002360     END-IF.                                                              
002370                                                                          
002380     MOVE MSTR-ANON-PATIENT-ID TO WS-ANON-ID-CHK.                         
002390     IF MSTR-ANON-PATIENT-ID NOT = SPACES                                 
002400         AND NOT CHK-PREFIX-VALID                                         
002410         ADD 1 TO WS-ERROR-COUNT                                          
002420     END-IF.                                                              
002430 200-EXIT.                                                                
002440     EXIT.                                                                
002450                                                                          
002460 250-CHECK-DATE-SEQUENCE.                                                 
002470     MOVE "250-CHECK-DATE-SEQUENCE" TO PARA-NAME.                         
002480     IF MSTR-ADMISSION-DATETIME NOT = SPACES                              
002490         AND MSTR-DISCHARGE-DATETIME NOT = SPACES                         
002500         AND MSTR-DISCHARGE-DATETIME < MSTR-ADMISSION-DATETIME            
002510         ADD 1 TO WS-ERROR-COUNT                                          
002520     END-IF.                                                              
002530 250-EXIT.                                                                
002540     EXIT.                                                                
002550                                                                          
002560 260-CHECK-ICU-UNIT-DOMAIN.                                               
002570     MOVE "260-CHECK-ICU-UNIT-DOMAIN" TO PARA-NAME.                       
002580     MOVE MSTR-ICU-UNIT TO WS-ICU-UNIT-CHK.                               
002590     IF MSTR-ICU-UNIT NOT = SPACES                                        
002600         AND NOT VALID-ICU-UNIT                                           
002610         ADD 1 TO WS-ERROR-COUNT                                          
002620     END-IF.                                                              
002630 260-EXIT.                                                                
002640     EXIT.                                                                
002650                                                                          
002660 270-CHECK-ICU-OUTCOME-DOMAIN.                                            
002670     MOVE "270-CHECK-ICU-OUTCOME-DOMAIN" TO PARA-NAME.                    
002680     MOVE MSTR-ICU-OUTCOME TO WS-ICU-OUTCOME-CHK.                         
002690     IF MSTR-ICU-OUTCOME NOT = SPACES                                     
002700         AND NOT VALID-ICU-OUTCOME                                        
002710         ADD 1 TO WS-WARNING-COUNT                                        
002720     END-IF.                                                              
002730 270-EXIT.                                                                
002740     EXIT.                                                                
002750                                                                          
002760 280-CHECK-FUTURE-ADMIT-DATE.                                             
002770     MOVE "280-CHECK-FUTURE-ADMIT-DATE" TO PARA-NAME.                     
002780*    02/03/05 LRN CR-0401 - BUILD THE FULL ADMISSION DATE AND             
002790*    COMPARE IT AGAINST THE FULL RUN DATE, NOT JUST THE YEAR.             
002800     MOVE SPACES TO WS-ADM-DATE-CCYYMMDD.                                 
002810     IF MSTR-ADM-DATE-PART NOT = SPACES                                   
002820         AND MSTR-ADM-CCYY IS NUMERIC                                     
002830         AND MSTR-ADM-MM IS NUMERIC                                       
002840         AND MSTR-ADM-DD IS NUMERIC                                       
002850         STRING MSTR-ADM-CCYY MSTR-ADM-MM MSTR-ADM-DD                     
002860             DELIMITED BY SIZE INTO WS-ADM-DATE-CCYYMMDD                  
002870         END-STRING                                                       
002880         IF WS-ADM-DATE-CCYYMMDD > WS-RUN-DATE-CCYYMMDD                   
002890             ADD 1 TO WS-WARNING-COUNT                                    
002900         END-IF                                                           
002910     END-IF.                                                              
002920 280-EXIT.                                                                
002930     EXIT.                                                                
002940                                                                          
002950*---- 08/22/90 JS CR-0098 - LINEAR SEARCH OF EVERY ID SEEN SO             
002960*---- FAR.  THE REGISTRY IS NOT SORTED SO THIS HAS TO BE LINEAR.          
002970 300-CHECK-DUPLICATE-ANON-ID.                                             
002980     MOVE "300-CHECK-DUPLICATE-ANON-ID" TO PARA-NAME.                     
002990     SET SEEN-IDX TO 1.                                                   
003000     SEARCH WS-SEEN-ENTRY                                                 
003010         AT END                                                           
003020             PERFORM 320-ADD-SEEN-ENTRY THRU 320-EXIT                     
003030         WHEN SEEN-ANON-ID(SEEN-IDX) = MSTR-ANON-PATIENT-ID               
003040             ADD 1 TO WS-WARNING-COUNT                                    
003050     END-SEARCH.                                                          
003060 300-EXIT.                                                                
003070     EXIT.                                                                
003080                                                                          
003090 320-ADD-SEEN-ENTRY.                                                      
003100     IF WS-SEEN-COUNT < WS-SEEN-MAX-ENTRIES                               
003110         ADD 1 TO WS-SEEN-COUNT                                           
003120         SET SEEN-IDX TO WS-SEEN-COUNT                                    
003130         MOVE MSTR-ANON-PATIENT-ID TO SEEN-ANON-ID(SEEN-IDX)              
003140     END-IF.                                                              
003150 320-EXIT.                                                                
003160     EXIT.                                                                
003170                                                                          
003180 350-TALLY-COMPLETENESS.                                                  
003190     MOVE "350-TALLY-COMPLETENESS" TO PARA-NAME.                          
003200     IF MSTR-DATE-OF-BIRTH = SPACES                                       
003210         ADD 1 TO WS-CNT-DOB                                              
003220     END-IF.                                                              
003230     IF MSTR-ADMISSION-DATETIME = SPACES                                  
003240         ADD 1 TO WS-CNT-ADMDT                                            
003250     END-IF.                                                              
003260     IF MSTR-DISCHARGE-DATETIME = SPACES                                  
003270         ADD 1 TO WS-CNT-DISDT                                            
003280     END-IF.                                                              
003290     IF MSTR-ADMISSION-SOURCE = SPACES                                    
003300         ADD 1 TO WS-CNT-SRC                                              
003310     END-IF.                                                              
003320     IF MSTR-ICU-UNIT = SPACES                                            
003330         ADD 1 TO WS-CNT-UNIT                                             
003340     END-IF.                                                              
003350     IF MSTR-PRIMARY-DIAGNOSIS = SPACES                                   
003360         ADD 1 TO WS-CNT-DIAG                                             
003370     END-IF.                                                              
003380     IF MSTR-SPECIALTY = SPACES                                           
003390         ADD 1 TO WS-CNT-SPEC                                             
003400     END-IF.                                                              
003410     IF MSTR-ICU-OUTCOME = SPACES                                         
003420         ADD 1 TO WS-CNT-OUTCOME                                          
003430     END-IF.                                                              
003440     IF MSTR-ICU-DISCHARGE-DEST = SPACES                                  
003450         ADD 1 TO WS-CNT-DISCDEST                                         
003460     END-IF.                                                              
003470     IF MSTR-HOSPITAL-OUTCOME = SPACES                                    
003480         ADD 1 TO WS-CNT-HOUTCOME                                         
003490     END-IF.                                                              
003500     IF MSTR-HOSP-DISCHARGE-DEST = SPACES                                 
003510         ADD 1 TO WS-CNT-HDISCDEST                                        
003520     END-IF.                                                              
003530 350-EXIT.                                                                
003540     EXIT.                                                                
003550                                                                          
003560 700-CLOSE-FILES.                                                         
003570     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
003580     CLOSE ICUMSTR-FILE, VALRPT-FILE.                                     
003590 700-EXIT.                                                                
003600     EXIT.                                                                
003610                                                                          
003620*---- 06/06/02 PAT CR-0357 - HOSPITAL-OUTCOME AND HOSP-DISCHARGE-         
003630*---- DEST GET A 50.0 THRESHOLD, EVERYTHING ELSE GETS 20.0.               
003640 800-BUILD-COMPLETE-TABLE.                                                
003650     MOVE "800-BUILD-COMPLETE-TABLE" TO PARA-NAME.                        
003660     SET CMPL-IDX TO 1.                                                   
003670     MOVE "DATE OF BIRTH"           TO CMPL-LABEL(CMPL-IDX).              
003680     MOVE WS-CNT-DOB               TO CMPL-BLANK-COUNT(CMPL-IDX).         
003690     MOVE WS-CNT-DOB                TO WS-PCT-WORK.                       
003700     PERFORM 820-LOAD-ONE-ENTRY THRU 820-EXIT.                            
003710                                                                          
003720     SET CMPL-IDX UP BY 1.                                                
003730     MOVE "ADMISSION DATETIME"      TO CMPL-LABEL(CMPL-IDX).              
003740     MOVE WS-CNT-ADMDT             TO CMPL-BLANK-COUNT(CMPL-IDX).         
003750     MOVE WS-CNT-ADMDT               TO WS-PCT-WORK.                      
003760     PERFORM 820-LOAD-ONE-ENTRY THRU 820-EXIT.                            
003770                                                                          
003780     SET CMPL-IDX UP BY 1.                                                
003790     MOVE "DISCHARGE DATETIME"      TO CMPL-LABEL(CMPL-IDX).              
003800     MOVE WS-CNT-DISDT             TO CMPL-BLANK-COUNT(CMPL-IDX).         
003810     MOVE WS-CNT-DISDT               TO WS-PCT-WORK.                      
003820     PERFORM 820-LOAD-ONE-ENTRY THRU 820-EXIT.                            
003830                                                                          
003840     SET CMPL-IDX UP BY 1.                                                
003850     MOVE "ADMISSION SOURCE"        TO CMPL-LABEL(CMPL-IDX).              
003860     MOVE WS-CNT-SRC               TO CMPL-BLANK-COUNT(CMPL-IDX).         
003870     MOVE WS-CNT-SRC                 TO WS-PCT-WORK.                      
003880     PERFORM 820-LOAD-ONE-ENTRY THRU 820-EXIT.                            
003890                                                                          
003900     SET CMPL-IDX UP BY 1.                                                
003910     MOVE "ICU UNIT"                TO CMPL-LABEL(CMPL-IDX).              
003920     MOVE WS-CNT-UNIT              TO CMPL-BLANK-COUNT(CMPL-IDX).         
003930     MOVE WS-CNT-UNIT                TO WS-PCT-WORK.                      
003940     PERFORM 820-LOAD-ONE-ENTRY THRU 820-EXIT.                            
003950                                                                          
003960     SET CMPL-IDX UP BY 1.                                                
003970     MOVE "PRIMARY DIAGNOSIS"       TO CMPL-LABEL(CMPL-IDX).              
003980     MOVE WS-CNT-DIAG              TO CMPL-BLANK-COUNT(CMPL-IDX).         
003990     MOVE WS-CNT-DIAG                TO WS-PCT-WORK.                      
004000     PERFORM 820-LOAD-ONE-ENTRY THRU 820-EXIT.                            
004010                                                                          
004020     SET CMPL-IDX UP BY 1.                                                
004030     MOVE "SPECIALTY"               TO CMPL-LABEL(CMPL-IDX).              
004040     MOVE WS-CNT-SPEC              TO CMPL-BLANK-COUNT(CMPL-IDX).         
004050     MOVE WS-CNT-SPEC                TO WS-PCT-WORK.                      
004060     PERFORM 820-LOAD-ONE-ENTRY THRU 820-EXIT.                            
004070                                                                          
004080     SET CMPL-IDX UP BY 1.                                                
004090     MOVE "ICU OUTCOME"             TO CMPL-LABEL(CMPL-IDX).              
004100     MOVE WS-CNT-OUTCOME           TO CMPL-BLANK-COUNT(CMPL-IDX).         
004110     MOVE WS-CNT-OUTCOME             TO WS-PCT-WORK.                      
004120     PERFORM 820-LOAD-ONE-ENTRY THRU 820-EXIT.                            
004130                                                                          
004140     SET CMPL-IDX UP BY 1.                                                
004150     MOVE "ICU DISCHARGE DEST"      TO CMPL-LABEL(CMPL-IDX).              
004160     MOVE WS-CNT-DISCDEST          TO CMPL-BLANK-COUNT(CMPL-IDX).         
004170     MOVE WS-CNT-DISCDEST            TO WS-PCT-WORK.                      
004180     PERFORM 820-LOAD-ONE-ENTRY THRU 820-EXIT.                            
004190                                                                          
004200     SET CMPL-IDX UP BY 1.                                                
004210     MOVE "HOSPITAL OUTCOME"        TO CMPL-LABEL(CMPL-IDX).              
004220     MOVE 50.0                       TO CMPL-THRESHOLD(CMPL-IDX).         
004230     MOVE WS-CNT-HOUTCOME          TO CMPL-BLANK-COUNT(CMPL-IDX).         
004240     MOVE WS-CNT-HOUTCOME            TO WS-PCT-WORK.                      
004250     PERFORM 825-LOAD-SPARSE-ENTRY THRU 825-EXIT.                         
004260                                                                          
004270     SET CMPL-IDX UP BY 1.                                                
004280     MOVE "HOSP DISCHARGE DEST"     TO CMPL-LABEL(CMPL-IDX).              
004290     MOVE 50.0                       TO CMPL-THRESHOLD(CMPL-IDX).         
004300     MOVE WS-CNT-HDISCDEST         TO CMPL-BLANK-COUNT(CMPL-IDX).         
004310     MOVE WS-CNT-HDISCDEST           TO WS-PCT-WORK.                      
004320     PERFORM 825-LOAD-SPARSE-ENTRY THRU 825-EXIT.                         
004330 800-EXIT.                                                                
004340     EXIT.                                                                
004350                                                                          
004360 820-LOAD-ONE-ENTRY.                                                      
004370     MOVE 20.0 TO CMPL-THRESHOLD(CMPL-IDX).                               
004380     PERFORM 830-COMPUTE-AND-FLAG THRU 830-EXIT.                          
004390 820-EXIT.                                                                
004400     EXIT.                                                                
004410                                                                          
004420 825-LOAD-SPARSE-ENTRY.                                                   
004430     PERFORM 830-COMPUTE-AND-FLAG THRU 830-EXIT.                          
004440 825-EXIT.                                                                
004450     EXIT.                                                                
004460                                                                          
004470 830-COMPUTE-AND-FLAG.                                                    
004480     MOVE "N" TO CMPL-FLAG(CMPL-IDX).                                     
004490     IF WS-TOTAL-RECORDS > ZERO                                           
004500         COMPUTE CMPL-BLANK-PCT(CMPL-IDX) ROUNDED =                       
004510             (WS-PCT-WORK / WS-TOTAL-RECORDS) * 100                       
004520     ELSE                                                                 
004530         MOVE ZERO TO CMPL-BLANK-PCT(CMPL-IDX)                            
004540     END-IF.                                                              
004550     IF CMPL-BLANK-PCT(CMPL-IDX) > CMPL-THRESHOLD(CMPL-IDX)               
004560         MOVE "W" TO CMPL-FLAG(CMPL-IDX)                                  
004570         ADD 1 TO WS-WARNING-COUNT                                        
004580     END-IF.                                                              
004590 830-EXIT.                                                                
004600     EXIT.                                                                
004610                                                                          
004620 850-PRINT-REPORT.                                                        
004630     MOVE "850-PRINT-REPORT" TO PARA-NAME.                                
004640     MOVE "ICU PATIENT REGISTRY - VALIDATION REPORT"                      
004650         TO VALRPT-REC.                                                   
004660     WRITE VALRPT-REC.                                                    
004670     MOVE SPACES TO VALRPT-REC.                                           
004680     WRITE VALRPT-REC.                                                    
004690                                                                          
004700     MOVE "TOTAL RECORDS VALIDATED" TO VRPT-LABEL.                        
004710     MOVE SPACES TO VRPT-COUNT.                                           
004720     MOVE WS-TOTAL-RECORDS TO VRPT-VALUE.                                 
004730     MOVE SPACES TO VRPT-FLAG.                                            
004740     WRITE VALRPT-REC FROM WS-VALRPT-LINE.                                
004750                                                                          
004760     MOVE "TOTAL ERRORS" TO VRPT-LABEL.                                   
004770     MOVE WS-ERROR-COUNT TO VRPT-VALUE.                                   
004780     WRITE VALRPT-REC FROM WS-VALRPT-LINE.                                
004790                                                                          
004800     MOVE "TOTAL WARNINGS" TO VRPT-LABEL.                                 
004810     MOVE WS-WARNING-COUNT TO VRPT-VALUE.                                 
004820     WRITE VALRPT-REC FROM WS-VALRPT-LINE.                                
004830                                                                          
004840     MOVE SPACES TO VALRPT-REC.                                           
004850     WRITE VALRPT-REC.                                                    
004860     MOVE "FIELD COMPLETENESS (BLANK COUNT AND PERCENT)"                  
004870         TO VALRPT-REC.                                                   
004880     WRITE VALRPT-REC.                                                    
004890                                                                          
004900     PERFORM 870-PRINT-ONE-COMPLETE-LINE                                  
004910         VARYING CMPL-IDX FROM 1 BY 1 UNTIL CMPL-IDX > 11.                
004920                                                                          
004930     MOVE SPACES TO VALRPT-REC.                                           
004940     WRITE VALRPT-REC.                                                    
004950     IF WS-ERROR-COUNT = ZERO                                             
004960         MOVE "***  VALIDATION RESULT - PASS  ***" TO VALRPT-REC          
004970     ELSE                                                                 
004980         MOVE "***  VALIDATION RESULT - FAIL  ***" TO VALRPT-REC          
004990     END-IF.                                                              
005000     WRITE VALRPT-REC.                                                    
005010 850-EXIT.                                                                
005020     EXIT.                                                                
005030                                                                          
005040 870-PRINT-ONE-COMPLETE-LINE.                                             
005050     MOVE CMPL-LABEL(CMPL-IDX) TO VRPT-LABEL.                             
005060     MOVE CMPL-BLANK-PCT(CMPL-IDX) TO VRPT-VALUE.                         
005070     MOVE CMPL-BLANK-COUNT(CMPL-IDX) TO VRPT-COUNT.                       
005080     IF CMPL-OVER-THRESHOLD(CMPL-IDX)                                     
005090         MOVE "** WARNING" TO VRPT-FLAG                                   
005100     ELSE                                                                 
005110         MOVE SPACES TO VRPT-FLAG                                         
005120     END-IF.                                                              
005130     WRITE VALRPT-REC FROM WS-VALRPT-LINE.                                
005140                                                                          
005150 900-READ-NEXT.                                                           
005160     MOVE "900-READ-NEXT" TO PARA-NAME.                                   
005170     READ ICUMSTR-FILE                                                    
005180         AT END                                                           
005190             MOVE "N" TO MORE-MSTR-SW                                     
005200     END-READ.                                                            
005210 900-EXIT.                                                                
005220     EXIT.                                                                
005230                                                                          
005240 1000-ABEND-RTN.                                                          
005250     WRITE VALRPT-REC FROM ABEND-REC.                                     
005260     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
005270     DISPLAY "*** ABNORMAL END OF JOB-ICUVALD ***" UPON CONSOLE.          
005280     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
