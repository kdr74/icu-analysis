000100 IDENTIFICATION DIVISION.                                                 
000110******************************************************************        
000120 PROGRAM-ID.  ICUNORM.                                                    
000130 AUTHOR.      R L HUTCHENS.                                               
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 03/14/89.                                                  
000160 DATE-COMPILED.                                                           
000170 SECURITY.    NON-CONFIDENTIAL.                                           
000180                                                                          
000190******************************************************************        
000200*REMARKS.                                                                 
000210*                                                                         
000220*     SMALL UTILITY SUBPROGRAM - NORMALISES A SOURCE PATIENT              
000230*     IDENTIFIER (HOSPITAL NUMBER OR NATIONAL HEALTH NUMBER)              
000240*     BEFORE IT IS HANDED TO ICUANON FOR DIGESTING.  NORMALISING          
000250*     MEANS:  SQUEEZE OUT ANY EMBEDDED BLANKS, LEFT-JUSTIFY THE           
000260*     RESULT, THEN FOLD LOWER CASE LETTERS UP TO UPPER CASE.              
000270*     CALLED ONCE PER INPUT RECORD - KEEP IT CHEAP.                       
000280*                                                                         
000290*     CALLED BY. . . . ICUANON                                            
000300******************************************************************        
000310*CHANGE LOG.                                                              
000320*DATE     BY   TICKET    DESCRIPTION                                      
000330*-------- ---  --------  ----------------------------------------         
000340*03/14/89 RLH  INITIAL   INITIAL VERSION FOR REGISTRY PROJECT             
000350*09/02/91 RLH  CR-0118   COMPRESS EMBEDDED BLANKS, NOT JUST TRIM          
000360*11/30/94 DWK  CR-0240   WIDEN TO 10-BYTE IDENTIFIER (NHS NUMBER)         
000370*02/19/97 DWK  CR-0301   FIX OFF-BY-ONE IN COMPRESS LOOP                  
000380*01/11/99 SLC  Y2K-004   Y2K REVIEW - NO DATE FIELDS, NO CHANGE           
000390*06/06/02 PAT  CR-0355   CONVERT TO UPPER CASE VIA INSPECT TABLE          
000400******************************************************************        
000410                                                                          
000420 ENVIRONMENT DIVISION.                                                    
000430 CONFIGURATION SECTION.                                                   
000440 SOURCE-COMPUTER. IBM-390.                                                
000450 OBJECT-COMPUTER. IBM-390.                                                
000460 SPECIAL-NAMES.                                                           
000470     C01 IS NEXT-PAGE.                                                    
000480                                                                          
000490 INPUT-OUTPUT SECTION.                                                    
000500                                                                          
000510 DATA DIVISION.                                                           
000520 FILE SECTION.                                                            
000530                                                                          
000540 WORKING-STORAGE SECTION.                                                 
000550 01  MISC-FIELDS.                                                         
000560     05  WS-FROM-SUB                 PIC S9(04) COMP.                     
000570     05  WS-TO-SUB                   PIC S9(04) COMP.                     
000580     05  WS-WORK-ID                  PIC X(10).                           
000590                                                                          
000600*---- UPPER-CASE FOLD TABLE - OLD-STYLE CONVERTING, NO INTRINSIC          
000610*---- FUNCTIONS.                                                          
000620 01  WS-CASE-FOLD.                                                        
000630     05  WS-LOWER-ALPHABET           PIC X(26)                            
000640         VALUE "abcdefghijklmnopqrstuvwxyz".                              
000650     05  WS-UPPER-ALPHABET           PIC X(26)                            
000660         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
000670                                                                          
000680*---- REDEFINE OF THE WORK ID SO A BYTE CAN BE TESTED FOR SPACE           
000690*---- ONE CHARACTER AT A TIME DURING THE COMPRESS PASS.                   
000700 01  WS-WORK-ID-X REDEFINES WS-WORK-ID.                                   
000710     05  WS-WORK-ID-BYTE             PIC X(01)                            
000720             OCCURS 10 TIMES.                                             
000730                                                                          
000740*---- TWO MORE VIEWS OF THE SAME WORK-ID AREA - LEFT OVER FROM            
000750*---- THE OLD 5-AND-5 SPLIT-FIELD CHECKSUM, RETIRED BY CR-0118            
000760*---- BUT THE LAYOUT IS LEFT IN PLACE IN CASE SOMEONE EVER ASKS           
000770*---- WHY THE WORK-ID AREA IS SIZED THE WAY IT IS.                        
000780 01  WS-WORK-ID-HALVES REDEFINES WS-WORK-ID.                              
000790     05  WS-WORK-ID-FIRST-HALF       PIC X(05).                           
000800     05  WS-WORK-ID-LAST-HALF        PIC X(05).                           
000810                                                                          
000820 01  WS-WORK-ID-PAIRS REDEFINES WS-WORK-ID.                               
000830     05  WS-WORK-ID-PAIR             PIC X(02)                            
000840             OCCURS 5 TIMES.                                              
000850                                                                          
000860 LINKAGE SECTION.                                                         
000870 01  NORM-INPUT-ID                   PIC X(10).                           
000880 01  NORM-OUTPUT-ID                  PIC X(10).                           
000890                                                                          
000900 PROCEDURE DIVISION USING NORM-INPUT-ID, NORM-OUTPUT-ID.                  
000910                                                                          
000920 000-HOUSEKEEPING.                                                        
000930     MOVE SPACES TO WS-WORK-ID, NORM-OUTPUT-ID.                           
000940     MOVE 0 TO WS-TO-SUB.                                                 
000950                                                                          
000960 100-COMPRESS-BLANKS.                                                     
000970*    09/02/91 RLH CR-0118 - SQUEEZE OUT EMBEDDED SPACES                   
000980     PERFORM 150-COMPRESS-ONE-BYTE                                        
000990         VARYING WS-FROM-SUB FROM 1 BY 1                                  
001000         UNTIL WS-FROM-SUB > 10.                                          
001010                                                                          
001020 150-COMPRESS-ONE-BYTE.                                                   
001030*    02/19/97 DWK CR-0301 - FIX OFF-BY-ONE, BOUND BEFORE MOVE             
001040     IF NORM-INPUT-ID(WS-FROM-SUB:1) NOT = SPACE                          
001050         ADD 1 TO WS-TO-SUB                                               
001060         IF WS-TO-SUB NOT > 10                                            
001070             MOVE NORM-INPUT-ID(WS-FROM-SUB:1)                            
001080                 TO WS-WORK-ID-BYTE(WS-TO-SUB)                            
001090         END-IF                                                           
001100     END-IF.                                                              
001110                                                                          
001120 200-FOLD-TO-UPPER-CASE.                                                  
001130*    06/06/02 PAT CR-0355 - CONVERT VIA INSPECT, NOT A FUNCTION           
001140     INSPECT WS-WORK-ID                                                   
001150         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
001160                                                                          
001170     MOVE WS-WORK-ID TO NORM-OUTPUT-ID.                                   
001180     GOBACK.                                                              
