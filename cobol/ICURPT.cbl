000100 IDENTIFICATION DIVISION.                                                 
000110******************************************************************        
000120 PROGRAM-ID.  ICURPT.                                                     
000130 AUTHOR.      K M FARRIS.                                                 
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 06/10/91.                                                  
000160 DATE-COMPILED.                                                           
000170 SECURITY.    NON-CONFIDENTIAL.                                           
000180                                                                          
000190******************************************************************        
000200*REMARKS.                                                                 
000210*                                                                         
000220*    SUMMARY REPORT WRITER FOR THE ICU PATIENT REGISTRY BATCH.            
000230*    READS THE AGGREGATED STATISTICS FILE BUILT BY ICUANLZ AND            
000240*    PRINTS ONE SEQUENTIAL REPORT - OVERVIEW, UNIT DISTRIBUTION,          
000250*    OUTCOME PERCENTAGES PER UNIT, LENGTH-OF-STAY TABLE, TOP 10           
000260*    DIAGNOSES, ADMISSION SOURCES, SPECIALTIES.                           
000270*                                                                         
000280*    THE MONTH-BY-UNIT CROSS-TAB AND THE DISCHARGE-DESTINATION            
000290*    COUNTS ARE CARRIED ON THE STATISTICS FILE BUT ARE NOT                
000300*    PRINTED HERE - ICUANLZ KEEPS THEM FOR THE CAPACITY-                  
000310*    PLANNING FOLKS, THIS REPORT JUST SKIPS PAST THEM.                    
000320*                                                                         
000330*    A CONTROL TOTAL CHECK CLOSES THE REPORT - THE GRAND TOTAL            
000340*    OF THE PER-UNIT ADMISSION COUNTS MUST TIE TO THE TOTAL               
000350*    RECORD COUNT CARRIED ON THE OVERVIEW RECORD.  A SUPPRESSED           
000360*    UNIT COUNT (SHOWN AS <5) CANNOT BE SUMMED EXACTLY, SO THE            
000370*    CHECK IS NOTED AS APPROXIMATE WHEN THAT HAPPENS.                     
000380*                                                                         
000390*    CALLED BY. . . . (NONE - MAINLINE)                                   
000400*    CALLS. . . . . . (NONE)                                              
000410******************************************************************        
000420*CHANGE LOG.                                                              
000430*DATE     BY   TICKET    DESCRIPTION                                      
000440*-------- ---  --------  ----------------------------------------         
000450*06/10/91 KMF  INITIAL   INITIAL VERSION FOR REGISTRY PROJECT             
000460*08/14/95 DWK  CR-0255   ADDED SOURCE AND SPECIALTY SECTIONS TO           
000470*                        THE PRINTED REPORT                               
000480*01/11/99 SLC  Y2K-004   RUN-DATE STRING BUILT FROM A 4-DIGIT             
000490*                        YEAR ALREADY - NO CHANGE REQUIRED                
000500*06/06/02 PAT  CR-0358   ADD CONTROL TOTAL CHECK AT END OF RPT            
000510******************************************************************        
000520                                                                          
000530 ENVIRONMENT DIVISION.                                                    
000540 CONFIGURATION SECTION.                                                   
000550 SOURCE-COMPUTER. IBM-390.                                                
000560 OBJECT-COMPUTER. IBM-390.                                                
000570 SPECIAL-NAMES.                                                           
000580     C01 IS NEXT-PAGE.                                                    
000590                                                                          
000600 INPUT-OUTPUT SECTION.                                                    
000610 FILE-CONTROL.                                                            
000620     SELECT ICUSTAT-FILE                                                  
000630         ASSIGN TO UT-S-ICUSTAT                                           
000640         ORGANIZATION IS SEQUENTIAL                                       
000650         ACCESS MODE IS SEQUENTIAL                                        
000660         FILE STATUS IS STAT-STATUS.                                      
000670                                                                          
000680     SELECT SUMRPT-FILE                                                   
000690         ASSIGN TO UT-S-SUMRPT                                            
000700         ORGANIZATION IS SEQUENTIAL                                       
000710         ACCESS MODE IS SEQUENTIAL                                        
000720         FILE STATUS IS RPT-STATUS.                                       
000730                                                                          
000740 DATA DIVISION.                                                           
000750 FILE SECTION.                                                            
000760                                                                          
000770***** AGGREGATED STATISTICS, READ SEQUENTIALLY - BUILT BY ICUANLZ.        
000780 FD  ICUSTAT-FILE                                                         
000790     RECORDING MODE IS F                                                  
000800     LABEL RECORDS ARE STANDARD                                           
000810     RECORD CONTAINS 132 CHARACTERS                                       
000820     BLOCK CONTAINS 0 RECORDS                                             
000830     DATA RECORD IS ICU-STAT-REC.                                         
000840     COPY ICUSTAT.                                                        
000850                                                                          
000860***** SUMMARY REPORT - PRINTED OUTPUT.                                    
000870 FD  SUMRPT-FILE                                                          
000880     RECORDING MODE IS F                                                  
000890     LABEL RECORDS ARE STANDARD                                           
000900     RECORD CONTAINS 132 CHARACTERS                                       
000910     BLOCK CONTAINS 0 RECORDS                                             
000920     DATA RECORD IS SUMRPT-REC.                                           
000930 01  SUMRPT-REC                 PIC X(132).                               
000940                                                                          
000950 WORKING-STORAGE SECTION.                                                 
000960 01  FILE-STATUS-CODES.                                                   
000970     05  STAT-STATUS              PIC X(02).                              
000980         88  STAT-READ-OK         VALUE "00".                             
000990         88  STAT-AT-END          VALUE "10".                             
001000     05  RPT-STATUS               PIC X(02).                              
001010         88  RPT-WRITE-OK         VALUE "00".                             
001020                                                                          
001030 01  MORE-STAT-SW              PIC X(01) VALUE "Y".                       
001040     88  MORE-STAT-RECS          VALUE "Y".                               
001050                                                                          
001060*---- RUN DATE, BROKEN OUT FOR THE REPORT TITLE LINE.                     
001070 01  WS-RUN-DATE               PIC 9(06).                                 
001080 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                                 
001090     05  WS-RUN-DATE-YY          PIC 9(02).                               
001100     05  WS-RUN-DATE-MM          PIC 9(02).                               
001110     05  WS-RUN-DATE-DD          PIC 9(02).                               
001120 01  WS-RUN-DATE-CCYYMMDD       PIC X(08).                                
001130                                                                          
001140*---- TITLE-LINE DATE, BUILT WITH DASHES - SEE 150-PRINT-TITLE.           
001150 01  WS-TITLE-DATE-WORK.                                                  
001160     05  WS-TITLE-CCYY           PIC X(04).                               
001170     05  WS-TITLE-DASH1          PIC X(01) VALUE "-".                     
001180     05  WS-TITLE-MM             PIC X(02).                               
001190     05  WS-TITLE-DASH2          PIC X(01) VALUE "-".                     
001200     05  WS-TITLE-DD             PIC X(02).                               
001210 01  WS-TITLE-DATE-TEXT REDEFINES WS-TITLE-DATE-WORK                      
001220         PIC X(10).                                                       
001230                                                                          
001240*---- LOS IQR, BUILT AS "Q25 - Q75" - SEE 500-PRINT-LOS.                  
001250 01  WS-LOS-IQR-WORK.                                                     
001260     05  WS-IQR-Q25-O            PIC ZZ9.9.                               
001270     05  WS-IQR-DASH             PIC X(03) VALUE " - ".                   
001280     05  WS-IQR-Q75-O            PIC ZZ9.9.                               
001290 01  WS-LOS-IQR-TEXT REDEFINES WS-LOS-IQR-WORK                            
001300         PIC X(12).                                                       
001310                                                                          
001320*---- CONTROL TOTAL CHECK - SUM OF UNIT COUNTS VS OVERVIEW TOTAL.         
001330 01  COUNTERS-AND-ACCUMULATORS.                                           
001340     05  WS-GRAND-TOTAL-ADMITS   PIC 9(07) COMP VALUE ZERO.               
001350     05  WS-OVERVIEW-TOTAL       PIC 9(07) COMP VALUE ZERO.               
001360     05  WS-ADMIT-COUNT-NUM      PIC 9(07) COMP VALUE ZERO.               
001370 01  WS-CTRL-SUPPRESSED-SW       PIC X(01) VALUE "N".                     
001380     88  CTRL-SUPPRESSED          VALUE "Y".                              
001390                                                                          
001400*---- SECTION HEADERS PRINT ONCE, ON FIRST RECORD OF EACH TYPE.           
001410 01  SECTION-PRINTED-SWITCHES.                                            
001420     05  WS-UNIT-HDR-SW          PIC X(01) VALUE "N".                     
001430         88  UNIT-HDR-PRINTED      VALUE "Y".                             
001440     05  WS-OUTCOME-HDR-SW       PIC X(01) VALUE "N".                     
001450         88  OUTCOME-HDR-PRINTED   VALUE "Y".                             
001460     05  WS-LOS-HDR-SW           PIC X(01) VALUE "N".                     
001470         88  LOS-HDR-PRINTED      VALUE "Y".                              
001480     05  WS-DIAG-HDR-SW          PIC X(01) VALUE "N".                     
001490         88  DIAG-HDR-PRINTED     VALUE "Y".                              
001500     05  WS-SOURCE-HDR-SW        PIC X(01) VALUE "N".                     
001510         88  SOURCE-HDR-PRINTED   VALUE "Y".                              
001520     05  WS-SPEC-HDR-SW          PIC X(01) VALUE "N".                     
001530         88  SPEC-HDR-PRINTED     VALUE "Y".                              
001540                                                                          
001550*---- TITLE BLOCK PRINT LINES.                                            
001560 01  WS-TITLE-LINE2.                                                      
001570     05  FILLER                 PIC X(11) VALUE "GENERATED: ".            
001580     05  WS-TITLE-DATE-O        PIC X(10).                                
001590     05  FILLER                 PIC X(111) VALUE SPACES.                  
001600                                                                          
001610*---- OVERVIEW BLOCK PRINT LINES.                                         
001620 01  WS-OVRW-LINE1.                                                       
001630     05  FILLER                 PIC X(26)                                 
001640         VALUE "TOTAL RECORDS. . . . . . .".                              
001650     05  FILLER                 PIC X(02) VALUE SPACES.                   
001660     05  OVRW-TOTAL-O            PIC ZZZZZZ9.                             
001670     05  FILLER                 PIC X(97) VALUE SPACES.                   
001680                                                                          
001690 01  WS-OVRW-LINE2.                                                       
001700     05  FILLER                 PIC X(26)                                 
001710         VALUE "UNIQUE PATIENTS. . . . . .".                              
001720     05  FILLER                 PIC X(02) VALUE SPACES.                   
001730     05  OVRW-UNIQUE-O           PIC ZZZZZZ9.                             
001740     05  FILLER                 PIC X(97) VALUE SPACES.                   
001750                                                                          
001760 01  WS-OVRW-LINE3.                                                       
001770     05  FILLER                 PIC X(26)                                 
001780         VALUE "ADMISSION DATE RANGE. . .".                               
001790     05  FILLER                 PIC X(02) VALUE SPACES.                   
001800     05  OVRW-FIRST-DATE-O       PIC X(10).                               
001810     05  FILLER                 PIC X(04) VALUE " TO ".                   
001820     05  OVRW-LAST-DATE-O        PIC X(10).                               
001830     05  FILLER                 PIC X(76) VALUE SPACES.                   
001840                                                                          
001850*---- UNIT DISTRIBUTION PRINT LINE.                                       
001860 01  WS-UNIT-LINE.                                                        
001870     05  FILLER                 PIC X(02) VALUE SPACES.                   
001880     05  UD-UNIT-O               PIC X(04).                               
001890     05  FILLER                 PIC X(04) VALUE SPACES.                   
001900     05  UD-COUNT-O              PIC X(07).                               
001910     05  FILLER                 PIC X(115) VALUE SPACES.                  
001920                                                                          
001930*---- OUTCOME PERCENTAGE PRINT LINE.                                      
001940 01  WS-OUTCOME-LINE.                                                     
001950     05  FILLER                 PIC X(02) VALUE SPACES.                   
001960     05  OC-UNIT-O               PIC X(04).                               
001970     05  FILLER                 PIC X(03) VALUE SPACES.                   
001980     05  OC-OUTCOME-O            PIC X(10).                               
001990     05  FILLER                 PIC X(03) VALUE SPACES.                   
002000     05  OC-PCT-O                PIC ZZ9.9.                               
002010     05  FILLER                 PIC X(01) VALUE "%".                      
002020     05  FILLER                 PIC X(104) VALUE SPACES.                  
002030                                                                          
002040*---- LENGTH OF STAY TABLE PRINT LINE.                                    
002050 01  WS-LOS-LINE.                                                         
002060     05  FILLER                 PIC X(02) VALUE SPACES.                   
002070     05  LOS-UNIT-O              PIC X(04).                               
002080     05  FILLER                 PIC X(03) VALUE SPACES.                   
002090     05  LOS-MEDIAN-O            PIC ZZ9.9.                               
002100     05  FILLER                 PIC X(03) VALUE SPACES.                   
002110     05  LOS-IQR-O               PIC X(12).                               
002120     05  FILLER                 PIC X(03) VALUE SPACES.                   
002130     05  LOS-COUNT-O             PIC ZZZZZZ9.                             
002140     05  FILLER                 PIC X(94) VALUE SPACES.                   
002150                                                                          
002160*---- TOP-10 DIAGNOSIS PRINT LINE.                                        
002170 01  WS-DIAG-LINE.                                                        
002180     05  FILLER                 PIC X(02) VALUE SPACES.                   
002190     05  DX-RANK-O               PIC Z9.                                  
002200     05  FILLER                 PIC X(02) VALUE SPACES.                   
002210     05  DX-NAME-O               PIC X(25).                               
002220     05  FILLER                 PIC X(03) VALUE SPACES.                   
002230     05  DX-COUNT-O              PIC X(07).                               
002240     05  FILLER                 PIC X(91) VALUE SPACES.                   
002250                                                                          
002260*---- ADMISSION SOURCE PRINT LINE.                                        
002270 01  WS-SOURCE-LINE.                                                      
002280     05  FILLER                 PIC X(02) VALUE SPACES.                   
002290     05  AS-NAME-O               PIC X(20).                               
002300     05  FILLER                 PIC X(03) VALUE SPACES.                   
002310     05  AS-COUNT-O              PIC X(07).                               
002320     05  FILLER                 PIC X(100) VALUE SPACES.                  
002330                                                                          
002340*---- SPECIALTY PRINT LINE.                                               
002350 01  WS-SPEC-LINE.                                                        
002360     05  FILLER                 PIC X(02) VALUE SPACES.                   
002370     05  SP-NAME-O               PIC X(20).                               
002380     05  FILLER                 PIC X(03) VALUE SPACES.                   
002390     05  SP-COUNT-O              PIC X(07).                               
002400     05  FILLER                 PIC X(100) VALUE SPACES.                  
002410                                                                          
002420*---- CONTROL TOTAL CHECK PRINT LINES.                                    
002430 01  WS-CTRL-LINE1.                                                       
002440     05  FILLER                 PIC X(32)                                 
002450         VALUE "SUM OF UNIT ADMISSION COUNTS. .".                         
002460     05  FILLER                 PIC X(02) VALUE SPACES.                   
002470     05  CTRL-SUM-O              PIC ZZZZZZ9.                             
002480     05  FILLER                 PIC X(91) VALUE SPACES.                   
002490                                                                          
002500 01  WS-CTRL-LINE2.                                                       
002510     05  FILLER                 PIC X(32)                                 
002520         VALUE "TOTAL RECORDS (OVERVIEW). . . .".                         
002530     05  FILLER                 PIC X(02) VALUE SPACES.                   
002540     05  CTRL-TOTAL-O            PIC ZZZZZZ9.                             
002550     05  FILLER                 PIC X(91) VALUE SPACES.                   
002560                                                                          
002570 COPY ICUABND.                                                            
002580                                                                          
002590 77  ZERO-VAL                    PIC 9 VALUE ZERO.                        
002600 77  ONE-VAL                     PIC 9 VALUE 1.                           
002610                                                                          
002620 PROCEDURE DIVISION.                                                      
002630     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
002640     PERFORM 100-MAINLINE THRU 100-EXIT                                   
002650         UNTIL NOT MORE-STAT-RECS.                                        
002660     PERFORM 950-PRINT-CONTROL-TOTALS THRU 950-EXIT.                      
002670     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
002680     DISPLAY "******** NORMAL END OF JOB ICURPT ********".                
002690     MOVE ZERO TO RETURN-CODE.                                            
002700     GOBACK.                                                              
002710                                                                          
002720 000-HOUSEKEEPING.                                                        
002730     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
002740     DISPLAY "******** BEGIN JOB ICURPT ********".                        
002750     ACCEPT WS-RUN-DATE FROM DATE.                                        
002760     STRING "20" WS-RUN-DATE-YY WS-RUN-DATE-MM WS-RUN-DATE-DD             
002770         DELIMITED BY SIZE INTO WS-RUN-DATE-CCYYMMDD.                     
002780                                                                          
002790     OPEN INPUT  ICUSTAT-FILE.                                            
002800     OPEN OUTPUT SUMRPT-FILE.                                             
002810     PERFORM 150-PRINT-TITLE THRU 150-EXIT.                               
002820     PERFORM 900-READ-NEXT THRU 900-EXIT.                                 
002830 000-EXIT.                                                                
002840     EXIT.                                                                
002850                                                                          
002860*---- REPORT TITLE AND GENERATION DATE.                                   
002870 150-PRINT-TITLE.                                                         
002880     MOVE "150-PRINT-TITLE" TO PARA-NAME.                                 
002890     MOVE "ICU PATIENT REGISTRY - SUMMARY REPORT" TO SUMRPT-REC.          
002900     WRITE SUMRPT-REC.                                                    
002910     MOVE WS-RUN-DATE-CCYYMMDD(1:4) TO WS-TITLE-CCYY.                     
002920     MOVE WS-RUN-DATE-CCYYMMDD(5:2) TO WS-TITLE-MM.                       
002930     MOVE WS-RUN-DATE-CCYYMMDD(7:2) TO WS-TITLE-DD.                       
002940     MOVE WS-TITLE-DATE-TEXT TO WS-TITLE-DATE-O.                          
002950     WRITE SUMRPT-REC FROM WS-TITLE-LINE2.                                
002960     MOVE SPACES TO SUMRPT-REC.                                           
002970     WRITE SUMRPT-REC.                                                    
002980 150-EXIT.                                                                
002990     EXIT.                                                                
003000                                                                          
003010*---- DISPATCH ONE STATISTICS RECORD TO ITS PRINT PARAGRAPH - THE         
003020*---- MONTH-UNIT AND DISCH-DEST TYPES FALL THROUGH UNPRINTED.             
003030 100-MAINLINE.                                                            
003040     MOVE "100-MAINLINE" TO PARA-NAME.                                    
003050     IF STAT-TYPE-OVERVIEW                                                
003060         PERFORM 200-PRINT-OVERVIEW THRU 200-EXIT                         
003070     ELSE                                                                 
003080     IF STAT-TYPE-UNIT                                                    
003090         PERFORM 300-PRINT-UNIT THRU 300-EXIT                             
003100     ELSE                                                                 
003110     IF STAT-TYPE-OUTCOME                                                 
003120         PERFORM 400-PRINT-OUTCOME THRU 400-EXIT                          
003130     ELSE                                                                 
003140     IF STAT-TYPE-LOS                                                     
003150         PERFORM 500-PRINT-LOS THRU 500-EXIT                              
003160     ELSE                                                                 
003170     IF STAT-TYPE-DIAG                                                    
003180         PERFORM 600-PRINT-DIAG THRU 600-EXIT                             
003190     ELSE                                                                 
003200     IF STAT-TYPE-SOURCE                                                  
003210         PERFORM 650-PRINT-SOURCE THRU 650-EXIT                           
003220     ELSE                                                                 
003230     IF STAT-TYPE-SPECIALTY                                               
003240         PERFORM 680-PRINT-SPEC THRU 680-EXIT                             
003250     END-IF                                                               
003260     END-IF                                                               
003270     END-IF                                                               
003280     END-IF                                                               
003290     END-IF                                                               
003300     END-IF                                                               
003310     END-IF.                                                              
003320     PERFORM 900-READ-NEXT THRU 900-EXIT.                                 
003330 100-EXIT.                                                                
003340     EXIT.                                                                
003350                                                                          
003360*---- DATASET OVERVIEW BLOCK - ONE RECORD PER RUN.                        
003370 200-PRINT-OVERVIEW.                                                      
003380     MOVE "200-PRINT-OVERVIEW" TO PARA-NAME.                              
003390     MOVE STOV-TOTAL-RECORDS TO WS-OVERVIEW-TOTAL.                        
003400     MOVE STOV-TOTAL-RECORDS TO OVRW-TOTAL-O.                             
003410     WRITE SUMRPT-REC FROM WS-OVRW-LINE1.                                 
003420     MOVE STOV-UNIQUE-PATIENTS TO OVRW-UNIQUE-O.                          
003430     WRITE SUMRPT-REC FROM WS-OVRW-LINE2.                                 
003440     MOVE STOV-FIRST-ADMIT-DATE TO OVRW-FIRST-DATE-O.                     
003450     MOVE STOV-LAST-ADMIT-DATE TO OVRW-LAST-DATE-O.                       
003460     WRITE SUMRPT-REC FROM WS-OVRW-LINE3.                                 
003470     MOVE SPACES TO SUMRPT-REC.                                           
003480     WRITE SUMRPT-REC.                                                    
003490     MOVE "NOTE - COUNTS BELOW 5 ARE SUPPRESSED, SHOWN AS <5"             
003500         TO SUMRPT-REC.                                                   
003510     WRITE SUMRPT-REC.                                                    
003520     MOVE SPACES TO SUMRPT-REC.                                           
003530     WRITE SUMRPT-REC.                                                    
003540 200-EXIT.                                                                
003550     EXIT.                                                                
003560                                                                          
003570*---- ICU UNIT ADMISSION COUNTS - ALSO ACCUMULATES THE CONTROL            
003580*---- TOTAL CHECKED AGAINST THE OVERVIEW RECORD AT 950.                   
003590 300-PRINT-UNIT.                                                          
003600     MOVE "300-PRINT-UNIT" TO PARA-NAME.                                  
003610     IF NOT UNIT-HDR-PRINTED                                              
003620         PERFORM 310-WRITE-UNIT-HDR THRU 310-EXIT                         
003630     END-IF.                                                              
003640     MOVE STUD-UNIT-CODE TO UD-UNIT-O.                                    
003650     MOVE STUD-ADMIT-COUNT TO UD-COUNT-O.                                 
003660     WRITE SUMRPT-REC FROM WS-UNIT-LINE.                                  
003670     IF STUD-ADMIT-COUNT IS NUMERIC                                       
003680         MOVE STUD-ADMIT-COUNT TO WS-ADMIT-COUNT-NUM                      
003690         ADD WS-ADMIT-COUNT-NUM TO WS-GRAND-TOTAL-ADMITS                  
003700     ELSE                                                                 
003710         MOVE "Y" TO WS-CTRL-SUPPRESSED-SW                                
003720     END-IF.                                                              
003730 300-EXIT.                                                                
003740     EXIT.                                                                
003750                                                                          
003760 310-WRITE-UNIT-HDR.                                                      
003770     MOVE "Y" TO WS-UNIT-HDR-SW.                                          
003780     MOVE "ICU UNIT ADMISSION COUNTS" TO SUMRPT-REC.                      
003790     WRITE SUMRPT-REC.                                                    
003800     MOVE "UNIT      COUNT" TO SUMRPT-REC.                                
003810     WRITE SUMRPT-REC.                                                    
003820 310-EXIT.                                                                
003830     EXIT.                                                                
003840                                                                          
003850*---- OUTCOME PERCENT BY UNIT - ONE LINE PER (UNIT,OUTCOME).              
003860 400-PRINT-OUTCOME.                                                       
003870     MOVE "400-PRINT-OUTCOME" TO PARA-NAME.                               
003880     IF NOT OUTCOME-HDR-PRINTED                                           
003890         PERFORM 410-WRITE-OUTCOME-HDR THRU 410-EXIT                      
003900     END-IF.                                                              
003910     MOVE STOC-UNIT-CODE TO OC-UNIT-O.                                    
003920     MOVE STOC-OUTCOME TO OC-OUTCOME-O.                                   
003930     MOVE STOC-PERCENT TO OC-PCT-O.                                       
003940     WRITE SUMRPT-REC FROM WS-OUTCOME-LINE.                               
003950 400-EXIT.                                                                
003960     EXIT.                                                                
003970                                                                          
003980 410-WRITE-OUTCOME-HDR.                                                   
003990     MOVE "Y" TO WS-OUTCOME-HDR-SW.                                       
004000     MOVE SPACES TO SUMRPT-REC.                                           
004010     WRITE SUMRPT-REC.                                                    
004020     MOVE "OUTCOME PERCENTAGES BY ICU UNIT" TO SUMRPT-REC.                
004030     WRITE SUMRPT-REC.                                                    
004040     MOVE "UNIT  OUTCOME     PERCENT" TO SUMRPT-REC.                      
004050     WRITE SUMRPT-REC.                                                    
004060 410-EXIT.                                                                
004070     EXIT.                                                                
004080                                                                          
004090*---- LENGTH OF STAY TABLE - MEDIAN AND IQR BY UNIT.                      
004100 500-PRINT-LOS.                                                           
004110     MOVE "500-PRINT-LOS" TO PARA-NAME.                                   
004120     IF NOT LOS-HDR-PRINTED                                               
004130         PERFORM 510-WRITE-LOS-HDR THRU 510-EXIT                          
004140     END-IF.                                                              
004150     MOVE STLS-UNIT-CODE TO LOS-UNIT-O.                                   
004160     MOVE STLS-MEDIAN TO LOS-MEDIAN-O.                                    
004170     MOVE STLS-Q25 TO WS-IQR-Q25-O.                                       
004180     MOVE STLS-Q75 TO WS-IQR-Q75-O.                                       
004190     MOVE WS-LOS-IQR-TEXT TO LOS-IQR-O.                                   
004200     MOVE STLS-COUNT TO LOS-COUNT-O.                                      
004210     WRITE SUMRPT-REC FROM WS-LOS-LINE.                                   
004220 500-EXIT.                                                                
004230     EXIT.                                                                
004240                                                                          
004250 510-WRITE-LOS-HDR.                                                       
004260     MOVE "Y" TO WS-LOS-HDR-SW.                                           
004270     MOVE SPACES TO SUMRPT-REC.                                           
004280     WRITE SUMRPT-REC.                                                    
004290     MOVE "LENGTH OF STAY (DAYS) BY ICU UNIT" TO SUMRPT-REC.              
004300     WRITE SUMRPT-REC.                                                    
004310     MOVE "UNIT  MEDIAN  IQR (Q25 - Q75)    COUNT"                        
004320         TO SUMRPT-REC.                                                   
004330     WRITE SUMRPT-REC.                                                    
004340 510-EXIT.                                                                
004350     EXIT.                                                                
004360                                                                          
004370*---- TOP 10 DIAGNOSES - ALREADY RANKED AND CAPPED BY ICUANLZ,            
004380*---- THIS PARAGRAPH JUST PRINTS WHAT IT IS GIVEN.                        
004390 600-PRINT-DIAG.                                                          
004400     MOVE "600-PRINT-DIAG" TO PARA-NAME.                                  
004410     IF NOT DIAG-HDR-PRINTED                                              
004420         PERFORM 610-WRITE-DIAG-HDR THRU 610-EXIT                         
004430     END-IF.                                                              
004440     MOVE STDX-RANK TO DX-RANK-O.                                         
004450     MOVE STDX-DIAGNOSIS TO DX-NAME-O.                                    
004460     MOVE STDX-COUNT TO DX-COUNT-O.                                       
004470     WRITE SUMRPT-REC FROM WS-DIAG-LINE.                                  
004480 600-EXIT.                                                                
004490     EXIT.                                                                
004500                                                                          
004510 610-WRITE-DIAG-HDR.                                                      
004520     MOVE "Y" TO WS-DIAG-HDR-SW.                                          
004530     MOVE SPACES TO SUMRPT-REC.                                           
004540     WRITE SUMRPT-REC.                                                    
004550     MOVE "TOP 10 DIAGNOSES" TO SUMRPT-REC.                               
004560     WRITE SUMRPT-REC.                                                    
004570     MOVE "RANK  DIAGNOSIS                  COUNT"                        
004580         TO SUMRPT-REC.                                                   
004590     WRITE SUMRPT-REC.                                                    
004600 610-EXIT.                                                                
004610     EXIT.                                                                
004620                                                                          
004630*---- ADMISSION SOURCES.                                                  
004640 650-PRINT-SOURCE.                                                        
004650     MOVE "650-PRINT-SOURCE" TO PARA-NAME.                                
004660     IF NOT SOURCE-HDR-PRINTED                                            
004670         PERFORM 660-WRITE-SOURCE-HDR THRU 660-EXIT                       
004680     END-IF.                                                              
004690     MOVE STAS-SOURCE TO AS-NAME-O.                                       
004700     MOVE STAS-COUNT TO AS-COUNT-O.                                       
004710     WRITE SUMRPT-REC FROM WS-SOURCE-LINE.                                
004720 650-EXIT.                                                                
004730     EXIT.                                                                
004740                                                                          
004750 660-WRITE-SOURCE-HDR.                                                    
004760     MOVE "Y" TO WS-SOURCE-HDR-SW.                                        
004770     MOVE SPACES TO SUMRPT-REC.                                           
004780     WRITE SUMRPT-REC.                                                    
004790     MOVE "ADMISSION SOURCES" TO SUMRPT-REC.                              
004800     WRITE SUMRPT-REC.                                                    
004810     MOVE "SOURCE                COUNT" TO SUMRPT-REC.                    
004820     WRITE SUMRPT-REC.                                                    
004830 660-EXIT.                                                                
004840     EXIT.                                                                
004850                                                                          
004860*---- SPECIALTIES.                                                        
004870 680-PRINT-SPEC.                                                          
004880     MOVE "680-PRINT-SPEC" TO PARA-NAME.                                  
004890     IF NOT SPEC-HDR-PRINTED                                              
004900         PERFORM 690-WRITE-SPEC-HDR THRU 690-EXIT                         
004910     END-IF.                                                              
004920     MOVE STSP-SPECIALTY TO SP-NAME-O.                                    
004930     MOVE STSP-COUNT TO SP-COUNT-O.                                       
004940     WRITE SUMRPT-REC FROM WS-SPEC-LINE.                                  
004950 680-EXIT.                                                                
004960     EXIT.                                                                
004970                                                                          
004980 690-WRITE-SPEC-HDR.                                                      
004990     MOVE "Y" TO WS-SPEC-HDR-SW.                                          
005000     MOVE SPACES TO SUMRPT-REC.                                           
005010     WRITE SUMRPT-REC.                                                    
005020     MOVE "SPECIALTIES" TO SUMRPT-REC.                                    
005030     WRITE SUMRPT-REC.                                                    
005040     MOVE "SPECIALTY             COUNT" TO SUMRPT-REC.                    
005050     WRITE SUMRPT-REC.                                                    
005060 690-EXIT.                                                                
005070     EXIT.                                                                
005080                                                                          
005090 700-CLOSE-FILES.                                                         
005100     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
005110     CLOSE ICUSTAT-FILE, SUMRPT-FILE.                                     
005120 700-EXIT.                                                                
005130     EXIT.                                                                
005140                                                                          
005150 900-READ-NEXT.                                                           
005160     MOVE "900-READ-NEXT" TO PARA-NAME.                                   
005170     READ ICUSTAT-FILE                                                    
005180         AT END                                                           
005190             MOVE "N" TO MORE-STAT-SW                                     
005200     END-READ.                                                            
005210 900-EXIT.                                                                
005220     EXIT.                                                                
005230                                                                          
005240*---- GRAND TOTAL OF PER-UNIT ADMIT COUNTS MUST TIE TO THE                
005250*---- OVERVIEW RECORD COUNT - APPROXIMATE IF A UNIT WAS <5.               
005260 950-PRINT-CONTROL-TOTALS.                                                
005270     MOVE "950-PRINT-CONTROL-TOTALS" TO PARA-NAME.                        
005280     MOVE SPACES TO SUMRPT-REC.                                           
005290     WRITE SUMRPT-REC.                                                    
005300     MOVE "CONTROL TOTAL CHECK" TO SUMRPT-REC.                            
005310     WRITE SUMRPT-REC.                                                    
005320     MOVE WS-GRAND-TOTAL-ADMITS TO CTRL-SUM-O.                            
005330     WRITE SUMRPT-REC FROM WS-CTRL-LINE1.                                 
005340     MOVE WS-OVERVIEW-TOTAL TO CTRL-TOTAL-O.                              
005350     WRITE SUMRPT-REC FROM WS-CTRL-LINE2.                                 
005360     IF CTRL-SUPPRESSED                                                   
005370         MOVE "NOTE - ONE OR MORE UNIT COUNTS SUPPRESSED, TOTAL"          
005380             TO SUMRPT-REC                                                
005390         WRITE SUMRPT-REC                                                 
005400         MOVE "IS APPROXIMATE AND MAY NOT TIE EXACTLY"                    
005410             TO SUMRPT-REC                                                
005420         WRITE SUMRPT-REC                                                 
005430     END-IF.                                                              
005440     IF WS-GRAND-TOTAL-ADMITS = WS-OVERVIEW-TOTAL                         
005450         MOVE "***  CONTROL TOTAL RESULT - PASS  ***"                     
005460             TO SUMRPT-REC                                                
005470     ELSE                                                                 
005480         MOVE "***  CONTROL TOTAL RESULT - FAIL  ***"                     
005490             TO SUMRPT-REC                                                
005500     END-IF.                                                              
005510     WRITE SUMRPT-REC.                                                    
005520 950-EXIT.                                                                
005530     EXIT.                                                                
005540                                                                          
005550*---- SHOP-STANDARD ABEND HANDLER - NO LIVE TRIGGER IN THIS               
005560*---- PROGRAM TODAY, CARRIED FOR CONSISTENCY WITH THE REST OF             
005570*---- THE REGISTRY SUITE.                                                 
005580 1000-ABEND-RTN.                                                          
005590     WRITE SUMRPT-REC FROM ABEND-REC.                                     
005600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
005610     DISPLAY "*** ABNORMAL END OF JOB-ICURPT ***" UPON CONSOLE.           
005620     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
