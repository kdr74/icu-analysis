000100 IDENTIFICATION DIVISION.                                                 
000110******************************************************************        
000120 PROGRAM-ID.  ICUMERG.                                                    
000130 AUTHOR.      JON SAYLES.                                                 
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 04/02/90.                                                  
000160 DATE-COMPILED.                                                           
000170 SECURITY.    NON-CONFIDENTIAL.                                           
000180                                                                          
000190******************************************************************        
000200*REMARKS.                                                                 
000210*                                                                         
000220*     PROCESSOR / MERGER FOR THE ICU PATIENT REGISTRY BATCH.              
000230*     READS ONE OR MORE RAW ADMISSION EXTRACT FILES (ADMIN1,              
000240*     ADMIN2 - A SITE MAY FEED EITHER OR BOTH), CALLS ICUANON             
000250*     ONCE PER RECORD TO TURN THE HOSPITAL NUMBER INTO AN                 
000260*     ANONYMOUS PATIENT ID, AND BUILDS THE MASTER REGISTRY IN             
000270*     AN IN-MEMORY TABLE KEYED ON THAT ANONYMOUS ID.                      
000280*                                                                         
000290*     A RAW RECORD FOR AN ID ALREADY IN THE TABLE IS MERGED IN -          
000300*     ANY NON-BLANK INCOMING FIELD OVERWRITES WHAT IS ALREADY             
000310*     THERE, FIELD BY FIELD.  AN ID NOT YET SEEN IS APPENDED AS           
000320*     A NEW ENTRY.  WHEN BOTH FILES ARE EXHAUSTED THE TABLE IS            
000330*     WRITTEN OUT AS THE MASTER REGISTRY SEQUENTIAL FILE AND A            
000340*     PROCESSING LOG IS PRODUCED WITH PER-FILE AND GRAND TOTALS.          
000350*                                                                         
000360*     ICUANON IS *NOT* CANCELLED BETWEEN ADMIN1 AND ADMIN2 - ITS          
000370*     CROSS-REFERENCE TABLE MUST SURVIVE ACROSS BOTH FILES OR A           
000380*     PATIENT SEEN ON ADMIN1 WILL GET A SECOND ID ON ADMIN2.              
000390*                                                                         
000400*     CALLS. . . . . . ICUANON                                            
000410******************************************************************        
000420*CHANGE LOG.                                                              
000430*DATE     BY   TICKET    DESCRIPTION                                      
000440*-------- ---  --------  ----------------------------------------         
000450*04/02/90 JS   INITIAL   INITIAL VERSION FOR REGISTRY PROJECT             
000460*08/22/90 JS   CR-0097   RAISE REGISTRY TABLE TO 5000 ENTRIES             
000470*02/11/93 RLH  CR-0201   ADD SECOND ADMISSION FEED (ADMIN2)               
000480*11/30/94 DWK  CR-0241   MERGE RULE: BLANK INCOMING FIELD NO              
000490*                        LONGER OVERLAYS AN EXISTING VALUE                
000500*01/11/99 SLC  Y2K-004   ACCEPT FROM DATE STILL YIELDS A 2-DIGIT          
000510*                        YEAR - WINDOWED 00-49 TO 20XX, NO OTHER          
000520*                        DATE FIELD ON THIS PROGRAM NEEDS REPAIR          
000530*06/06/02 PAT  CR-0356   WRITE PER-FILE COUNTS TO PROCLOG                 
000540******************************************************************        
000550                                                                          
000560 ENVIRONMENT DIVISION.                                                    
000570 CONFIGURATION SECTION.                                                   
000580 SOURCE-COMPUTER. IBM-390.                                                
000590 OBJECT-COMPUTER. IBM-390.                                                
000600 SPECIAL-NAMES.                                                           
000610     C01 IS NEXT-PAGE.                                                    
000620                                                                          
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650     SELECT ADMIN1-FILE                                                   
000660         ASSIGN TO UT-S-ADMIN1                                            
000670         ORGANIZATION IS SEQUENTIAL                                       
000680         ACCESS MODE IS SEQUENTIAL                                        
000690         FILE STATUS IS ADM1-STATUS.                                      
000700                                                                          
000710     SELECT ADMIN2-FILE                                                   
000720         ASSIGN TO UT-S-ADMIN2                                            
000730         ORGANIZATION IS SEQUENTIAL                                       
000740         ACCESS MODE IS SEQUENTIAL                                        
000750         FILE STATUS IS ADM2-STATUS.                                      
000760                                                                          
000770     SELECT ICUMSTR-FILE                                                  
000780         ASSIGN TO UT-S-ICUMSTR                                           
000790         ORGANIZATION IS SEQUENTIAL                                       
000800         ACCESS MODE IS SEQUENTIAL                                        
000810         FILE STATUS IS MSTR-STATUS.                                      
000820                                                                          
000830     SELECT PROCLOG-FILE                                                  
000840         ASSIGN TO UT-S-PROCLOG                                           
000850         ORGANIZATION IS SEQUENTIAL                                       
000860         ACCESS MODE IS SEQUENTIAL                                        
000870         FILE STATUS IS LOG-STATUS.                                       
000880                                                                          
000890 DATA DIVISION.                                                           
000900 FILE SECTION.                                                            
000910                                                                          
000920****** RAW ADMISSION EXTRACT - PRIMARY CLINICAL SOURCE SYSTEM             
000930 FD  ADMIN1-FILE                                                          
000940     RECORDING MODE IS F                                                  
000950     LABEL RECORDS ARE STANDARD                                           
000960     RECORD CONTAINS 177 CHARACTERS                                       
000970     BLOCK CONTAINS 0 RECORDS                                             
000980     DATA RECORD IS ADMIN1-REC.                                           
000990 01  ADMIN1-REC                 PIC X(177).                               
001000                                                                          
001010****** RAW ADMISSION EXTRACT - SECONDARY CLINICAL SOURCE SYSTEM.          
001020****** SAME LAYOUT AS ADMIN1 - SOME SITES FEED ONLY ONE OF THESE.         
001030 FD  ADMIN2-FILE                                                          
001040     RECORDING MODE IS F                                                  
001050     LABEL RECORDS ARE STANDARD                                           
001060     RECORD CONTAINS 177 CHARACTERS                                       
001070     BLOCK CONTAINS 0 RECORDS                                             
001080     DATA RECORD IS ADMIN2-REC.                                           
001090 01  ADMIN2-REC                 PIC X(177).                               
001100                                                                          
001110****** MASTER REGISTRY OUTPUT - ONE RECORD PER ANONYMOUS PATIENT.         
001120 FD  ICUMSTR-FILE                                                         
001130     RECORDING MODE IS F                                                  
001140     LABEL RECORDS ARE STANDARD                                           
001150     RECORD CONTAINS 193 CHARACTERS                                       
001160     BLOCK CONTAINS 0 RECORDS                                             
001170     DATA RECORD IS ICU-MASTER-REGISTRY-REC.                              
001180     COPY ICUMSTR.                                                        
001190                                                                          
001200****** PROCESSING LOG - PER-FILE AND GRAND TOTAL COUNTS.                  
001210 FD  PROCLOG-FILE                                                         
001220     RECORDING MODE IS F                                                  
001230     LABEL RECORDS ARE STANDARD                                           
001240     RECORD CONTAINS 132 CHARACTERS                                       
001250     BLOCK CONTAINS 0 RECORDS                                             
001260     DATA RECORD IS PROCLOG-REC.                                          
001270 01  PROCLOG-REC                PIC X(132).                               
001280                                                                          
001290 WORKING-STORAGE SECTION.                                                 
001300 01  FILE-STATUS-CODES.                                                   
001310     05  ADM1-STATUS             PIC X(02).                               
001320         88  ADM1-READ-OK        VALUE "00".                              
001330         88  ADM1-AT-END         VALUE "10".                              
001340     05  ADM2-STATUS             PIC X(02).                               
001350         88  ADM2-READ-OK        VALUE "00".                              
001360         88  ADM2-AT-END         VALUE "10".                              
001370     05  MSTR-STATUS             PIC X(02).                               
001380         88  MSTR-WRITE-OK       VALUE "00".                              
001390     05  LOG-STATUS              PIC X(02).                               
001400         88  LOG-WRITE-OK        VALUE "00".                              
001410                                                                          
001420 01  MORE-ADMIN1-SW              PIC X(01) VALUE "Y".                     
001430     88  MORE-ADMIN1-RECS        VALUE "Y".                               
001440 01  MORE-ADMIN2-SW              PIC X(01) VALUE "Y".                     
001450     88  MORE-ADMIN2-RECS        VALUE "Y".                               
001460 01  WS-LAST-ACTION-SW           PIC X(01) VALUE "N".                     
001470     88  WS-LAST-ACTION-NEW      VALUE "Y".                               
001480                                                                          
001490*---- CURRENT RAW RECORD, COMMON TO BOTH INPUT FILES ONCE READ.           
001500 COPY ICURAW.                                                             
001510                                                                          
001520 01  COUNTERS-AND-ACCUMULATORS.                                           
001530     05  WS-ADMIN1-READ          PIC 9(07) COMP VALUE ZERO.               
001540     05  WS-ADMIN1-NEW           PIC 9(07) COMP VALUE ZERO.               
001550     05  WS-ADMIN1-EXISTING      PIC 9(07) COMP VALUE ZERO.               
001560     05  WS-ADMIN2-READ          PIC 9(07) COMP VALUE ZERO.               
001570     05  WS-ADMIN2-NEW           PIC 9(07) COMP VALUE ZERO.               
001580     05  WS-ADMIN2-EXISTING      PIC 9(07) COMP VALUE ZERO.               
001590                                                                          
001600 01  WS-ANON-ID                  PIC X(10).                               
001610 01  WS-ANON-ID-X REDEFINES WS-ANON-ID.                                   
001620     05  WS-ANON-PREFIX          PIC X(04).                               
001630     05  WS-ANON-SEQ-NBR         PIC 9(06).                               
001640                                                                          
001650 01  WS-ANON-HASH                PIC X(16).                               
001660 01  WS-ANON-HASH-X REDEFINES WS-ANON-HASH.                               
001670     05  WS-ANON-HASH-TAG        PIC X(02).                               
001680     05  WS-ANON-HASH-NUM        PIC 9(14).                               
001690                                                                          
001700 01  WS-RUN-DATE                 PIC 9(06).                               
001710 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                                 
001720     05  WS-RUN-DATE-YY          PIC 9(02).                               
001730     05  WS-RUN-DATE-MM          PIC 9(02).                               
001740     05  WS-RUN-DATE-DD          PIC 9(02).                               
001750                                                                          
001760*---- IN-MEMORY REGISTRY - BUILT ACROSS BOTH INPUT FILES, THEN            
001770*---- SPILLED TO ICUMSTR-FILE IN 900-WRITE-MASTER-FILE.                   
001780 01  ICU-REGISTRY-TABLE.                                                  
001790     05  REG-ENTRY-COUNT         PIC 9(05) COMP VALUE ZERO.               
001800     05  FILLER                  PIC X(03).                               
001810     05  ICU-REGISTRY-ENTRY OCCURS 5000 TIMES                             
001820             INDEXED BY REG-IDX.                                          
001830         10  REG-ANON-PATIENT-ID     PIC X(10).                           
001840         10  REG-PATIENT-ID-HASH     PIC X(16).                           
001850         10  REG-DATE-OF-BIRTH       PIC X(10).                           
001860         10  REG-ADMISSION-DATETIME  PIC X(19).                           
001870         10  REG-DISCHARGE-DATETIME  PIC X(19).                           
001880         10  REG-ADMISSION-SOURCE    PIC X(20).                           
001890         10  REG-ICU-UNIT            PIC X(04).                           
001900         10  REG-PRIMARY-DIAGNOSIS   PIC X(25).                           
001910         10  REG-SPECIALTY           PIC X(20).                           
001920         10  REG-ICU-OUTCOME         PIC X(10).                           
001930         10  REG-ICU-DISCHARGE-DEST  PIC X(15).                           
001940         10  REG-HOSPITAL-OUTCOME    PIC X(10).                           
001950         10  REG-HOSP-DISCHARGE-DEST PIC X(15).                           
001960         10  FILLER                  PIC X(04).                           
001970 77  REG-MAX-ENTRIES             PIC 9(05) COMP VALUE 5000.               
001980                                                                          
001990 01  WS-PROCLOG-LINE.                                                     
002000     05  PLOG-LABEL              PIC X(30).                               
002010     05  FILLER                  PIC X(02) VALUE SPACES.                  
002020     05  PLOG-VALUE              PIC ZZZ,ZZ9.                             
002030     05  FILLER                  PIC X(93) VALUE SPACES.                  
002040                                                                          
002050 COPY ICUABND.                                                            
002060                                                                          
002070 77  ZERO-VAL                    PIC 9 VALUE ZERO.                        
002080 77  ONE-VAL                     PIC 9 VALUE 1.                           
002090                                                                          
002100 PROCEDURE DIVISION.                                                      
002110     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
002120     PERFORM 100-PROCESS-ADMIN1 THRU 100-EXIT                             
002130         UNTIL NOT MORE-ADMIN1-RECS.                                      
002140     PERFORM 300-PROCESS-ADMIN2 THRU 300-EXIT                             
002150         UNTIL NOT MORE-ADMIN2-RECS.                                      
002160     PERFORM 900-WRITE-MASTER-FILE THRU 900-EXIT.                         
002170     PERFORM 950-WRITE-PROCLOG THRU 950-EXIT.                             
002180     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
002190     DISPLAY "******** NORMAL END OF JOB ICUMERG ********".               
002200     MOVE ZERO TO RETURN-CODE.                                            
002210     GOBACK.                                                              
002220                                                                          
002230 000-HOUSEKEEPING.                                                        
002240     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
002250     DISPLAY "******** BEGIN JOB ICUMERG ********".                       
002260     ACCEPT WS-RUN-DATE FROM DATE.                                        
002270     OPEN INPUT  ADMIN1-FILE                                              
002280                 ADMIN2-FILE.                                             
002290     OPEN OUTPUT ICUMSTR-FILE                                             
002300                 PROCLOG-FILE.                                            
002310                                                                          
002320     PERFORM 150-READ-ADMIN1 THRU 150-EXIT.                               
002330     PERFORM 350-READ-ADMIN2 THRU 350-EXIT.                               
002340 000-EXIT.                                                                
002350     EXIT.                                                                
002360                                                                          
002370 100-PROCESS-ADMIN1.                                                      
002380     MOVE "100-PROCESS-ADMIN1" TO PARA-NAME.                              
002390     MOVE ADMIN1-REC TO ICU-RAW-ADMISSION-REC.                            
002400     ADD 1 TO WS-ADMIN1-READ.                                             
002410     PERFORM 200-MERGE-ONE-RECORD THRU 200-EXIT.                          
002420     IF WS-LAST-ACTION-NEW                                                
002430         ADD 1 TO WS-ADMIN1-NEW                                           
002440     ELSE                                                                 
002450         ADD 1 TO WS-ADMIN1-EXISTING                                      
002460     END-IF.                                                              
002470     PERFORM 150-READ-ADMIN1 THRU 150-EXIT.                               
002480 100-EXIT.                                                                
002490     EXIT.                                                                
002500                                                                          
002510 150-READ-ADMIN1.                                                         
002520     READ ADMIN1-FILE                                                     
002530         AT END                                                           
002540             MOVE "N" TO MORE-ADMIN1-SW                                   
002550     END-READ.                                                            
002560 150-EXIT.                                                                
002570     EXIT.                                                                
002580                                                                          
002590 200-MERGE-ONE-RECORD.                                                    
002600     MOVE "200-MERGE-ONE-RECORD" TO PARA-NAME.                            
002610     MOVE "N" TO WS-LAST-ACTION-SW.                                       
002620     CALL "ICUANON" USING RAW-HOSPITAL-NUMBER,                            
002630         WS-ANON-ID, WS-ANON-HASH.                                        
002640                                                                          
002650     SET REG-IDX TO 1.                                                    
002660     SEARCH ICU-REGISTRY-ENTRY                                            
002670         AT END                                                           
002680             PERFORM 400-ADD-NEW-REGISTRY-ENTRY THRU 400-EXIT             
002690         WHEN REG-ANON-PATIENT-ID(REG-IDX) = WS-ANON-ID                   
002700             PERFORM 450-MERGE-INTO-EXISTING THRU 450-EXIT                
002710     END-SEARCH.                                                          
002720 200-EXIT.                                                                
002730     EXIT.                                                                
002740                                                                          
002750 300-PROCESS-ADMIN2.                                                      
002760     MOVE "300-PROCESS-ADMIN2" TO PARA-NAME.                              
002770     MOVE ADMIN2-REC TO ICU-RAW-ADMISSION-REC.                            
002780     ADD 1 TO WS-ADMIN2-READ.                                             
002790     PERFORM 200-MERGE-ONE-RECORD THRU 200-EXIT.                          
002800     IF WS-LAST-ACTION-NEW                                                
002810         ADD 1 TO WS-ADMIN2-NEW                                           
002820     ELSE                                                                 
002830         ADD 1 TO WS-ADMIN2-EXISTING                                      
002840     END-IF.                                                              
002850     PERFORM 350-READ-ADMIN2 THRU 350-EXIT.                               
002860 300-EXIT.                                                                
002870     EXIT.                                                                
002880                                                                          
002890 350-READ-ADMIN2.                                                         
002900     READ ADMIN2-FILE                                                     
002910         AT END                                                           
002920             MOVE "N" TO MORE-ADMIN2-SW                                   
002930     END-READ.                                                            
002940 350-EXIT.                                                                
002950     EXIT.                                                                
002960                                                                          
002970 400-ADD-NEW-REGISTRY-ENTRY.                                              
002980     MOVE "400-ADD-NEW-REGISTRY-ENTRY" TO PARA-NAME.                      
002990     IF REG-ENTRY-COUNT NOT < REG-MAX-ENTRIES                             
003000         MOVE "** ICU REGISTRY TABLE IS FULL" TO ABEND-REASON             
003010         MOVE REG-MAX-ENTRIES TO EXPECTED-VAL                             
003020         MOVE REG-ENTRY-COUNT TO ACTUAL-VAL                               
003030         GO TO 1000-ABEND-RTN                                             
003040     END-IF.                                                              
003050                                                                          
003060     ADD 1 TO REG-ENTRY-COUNT.                                            
003070     SET REG-IDX TO REG-ENTRY-COUNT.                                      
003080     MOVE WS-ANON-ID             TO REG-ANON-PATIENT-ID(REG-IDX).         
003090     MOVE WS-ANON-HASH           TO REG-PATIENT-ID-HASH(REG-IDX).         
003100     MOVE RAW-DATE-OF-BIRTH      TO REG-DATE-OF-BIRTH(REG-IDX).           
003110     MOVE RAW-ADMISSION-DATETIME                                          
003120                         TO REG-ADMISSION-DATETIME(REG-IDX).              
003130     MOVE RAW-DISCHARGE-DATETIME                                          
003140                         TO REG-DISCHARGE-DATETIME(REG-IDX).              
003150     MOVE RAW-ADMISSION-SOURCE   TO REG-ADMISSION-SOURCE(REG-IDX).        
003160     MOVE RAW-ICU-UNIT           TO REG-ICU-UNIT(REG-IDX).                
003170     MOVE RAW-PRIMARY-DIAGNOSIS                                           
003180                        TO REG-PRIMARY-DIAGNOSIS(REG-IDX).                
003190     MOVE RAW-SPECIALTY          TO REG-SPECIALTY(REG-IDX).               
003200     MOVE RAW-ICU-OUTCOME        TO REG-ICU-OUTCOME(REG-IDX).             
003210     MOVE RAW-ICU-DISCHARGE-DEST                                          
003220                         TO REG-ICU-DISCHARGE-DEST(REG-IDX).              
003230     MOVE RAW-HOSPITAL-OUTCOME   TO REG-HOSPITAL-OUTCOME(REG-IDX).        
003240     MOVE RAW-HOSP-DISCHARGE-DEST                                         
003250                     TO REG-HOSP-DISCHARGE-DEST(REG-IDX).                 
003260     MOVE "Y" TO WS-LAST-ACTION-SW.                                       
003270 400-EXIT.                                                                
003280     EXIT.                                                                
003290                                                                          
003300*---- 11/30/94 DWK CR-0241 - A BLANK INCOMING FIELD LEAVES THE            
003310*---- EXISTING VALUE ALONE, IT DOES NOT ERASE IT.                         
003320 450-MERGE-INTO-EXISTING.                                                 
003330     MOVE "450-MERGE-INTO-EXISTING" TO PARA-NAME.                         
003340     IF RAW-DATE-OF-BIRTH NOT = SPACES                                    
003350         MOVE RAW-DATE-OF-BIRTH TO REG-DATE-OF-BIRTH(REG-IDX)             
003360     END-IF.                                                              
003370     IF RAW-ADMISSION-DATETIME NOT = SPACES                               
003380         MOVE RAW-ADMISSION-DATETIME                                      
003390             TO REG-ADMISSION-DATETIME(REG-IDX)                           
003400     END-IF.                                                              
003410     IF RAW-DISCHARGE-DATETIME NOT = SPACES                               
003420         MOVE RAW-DISCHARGE-DATETIME                                      
003430             TO REG-DISCHARGE-DATETIME(REG-IDX)                           
003440     END-IF.                                                              
003450     IF RAW-ADMISSION-SOURCE NOT = SPACES                                 
003460         MOVE RAW-ADMISSION-SOURCE                                        
003470             TO REG-ADMISSION-SOURCE(REG-IDX)                             
003480     END-IF.                                                              
003490     IF RAW-ICU-UNIT NOT = SPACES                                         
003500         MOVE RAW-ICU-UNIT TO REG-ICU-UNIT(REG-IDX)                       
003510     END-IF.                                                              
003520     IF RAW-PRIMARY-DIAGNOSIS NOT = SPACES                                
003530         MOVE RAW-PRIMARY-DIAGNOSIS                                       
003540             TO REG-PRIMARY-DIAGNOSIS(REG-IDX)                            
003550     END-IF.                                                              
003560     IF RAW-SPECIALTY NOT = SPACES                                        
003570         MOVE RAW-SPECIALTY TO REG-SPECIALTY(REG-IDX)                     
003580     END-IF.                                                              
003590     IF RAW-ICU-OUTCOME NOT = SPACES                                      
003600         MOVE RAW-ICU-OUTCOME TO REG-ICU-OUTCOME(REG-IDX)                 
003610     END-IF.                                                              
003620     IF RAW-ICU-DISCHARGE-DEST NOT = SPACES                               
003630         MOVE RAW-ICU-DISCHARGE-DEST                                      
003640             TO REG-ICU-DISCHARGE-DEST(REG-IDX)                           
003650     END-IF.                                                              
003660     IF RAW-HOSPITAL-OUTCOME NOT = SPACES                                 
003670         MOVE RAW-HOSPITAL-OUTCOME                                        
003680             TO REG-HOSPITAL-OUTCOME(REG-IDX)                             
003690     END-IF.                                                              
003700     IF RAW-HOSP-DISCHARGE-DEST NOT = SPACES                              
003710         MOVE RAW-HOSP-DISCHARGE-DEST                                     
003720             TO REG-HOSP-DISCHARGE-DEST(REG-IDX)                          
003730     END-IF.                                                              
003740 450-EXIT.                                                                
003750     EXIT.                                                                
003760                                                                          
003770 700-CLOSE-FILES.                                                         
003780     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
003790     CLOSE ADMIN1-FILE, ADMIN2-FILE, ICUMSTR-FILE, PROCLOG-FILE.          
003800 700-EXIT.                                                                
003810     EXIT.                                                                
003820                                                                          
003830 900-WRITE-MASTER-FILE.                                                   
003840     MOVE "900-WRITE-MASTER-FILE" TO PARA-NAME.                           
003850     PERFORM 950-WRITE-ONE-MASTER-REC                                     
003860         VARYING REG-IDX FROM 1 BY 1                                      
003870         UNTIL REG-IDX > REG-ENTRY-COUNT.                                 
003880 900-EXIT.                                                                
003890     EXIT.                                                                
003900                                                                          
003910 950-WRITE-ONE-MASTER-REC.                                                
003920     MOVE REG-ANON-PATIENT-ID(REG-IDX) TO MSTR-ANON-PATIENT-ID.           
003930     MOVE REG-PATIENT-ID-HASH(REG-IDX) TO MSTR-PATIENT-ID-HASH.           
003940     MOVE REG-DATE-OF-BIRTH(REG-IDX)   TO MSTR-DATE-OF-BIRTH.             
003950     MOVE REG-ADMISSION-DATETIME(REG-IDX)                                 
003960                                    TO MSTR-ADMISSION-DATETIME.           
003970     MOVE REG-DISCHARGE-DATETIME(REG-IDX)                                 
003980                                    TO MSTR-DISCHARGE-DATETIME.           
003990     MOVE REG-ADMISSION-SOURCE(REG-IDX) TO MSTR-ADMISSION-SOURCE.         
004000     MOVE REG-ICU-UNIT(REG-IDX)          TO MSTR-ICU-UNIT.                
004010     MOVE REG-PRIMARY-DIAGNOSIS(REG-IDX)                                  
004020                                    TO MSTR-PRIMARY-DIAGNOSIS.            
004030     MOVE REG-SPECIALTY(REG-IDX)         TO MSTR-SPECIALTY.               
004040     MOVE REG-ICU-OUTCOME(REG-IDX)       TO MSTR-ICU-OUTCOME.             
004050     MOVE REG-ICU-DISCHARGE-DEST(REG-IDX)                                 
004060                                    TO MSTR-ICU-DISCHARGE-DEST.           
004070     MOVE REG-HOSPITAL-OUTCOME(REG-IDX)  TO MSTR-HOSPITAL-OUTCOME.        
004080     MOVE REG-HOSP-DISCHARGE-DEST(REG-IDX)                                
004090                                    TO MSTR-HOSP-DISCHARGE-DEST.          
004100                                                                          
004110     WRITE ICU-MASTER-REGISTRY-REC                                        
004120         INVALID KEY                                                      
004130             MOVE "** PROBLEM WRITING ICUMSTR" TO ABEND-REASON            
004140             MOVE MSTR-STATUS TO EXPECTED-VAL                             
004150             GO TO 1000-ABEND-RTN                                         
004160     END-WRITE.                                                           
004170                                                                          
004180 950-WRITE-PROCLOG.                                                       
004190     MOVE "950-WRITE-PROCLOG" TO PARA-NAME.                               
004200     MOVE "ICU PATIENT REGISTRY - MERGE LOG" TO PROCLOG-REC.              
004210     WRITE PROCLOG-REC.                                                   
004220                                                                          
004230     MOVE SPACES TO PROCLOG-REC.                                          
004240     WRITE PROCLOG-REC.                                                   
004250                                                                          
004260     MOVE "ADMIN1 RECORDS READ" TO PLOG-LABEL.                            
004270     MOVE WS-ADMIN1-READ TO PLOG-VALUE.                                   
004280     WRITE PROCLOG-REC FROM WS-PROCLOG-LINE.                              
004290                                                                          
004300     MOVE "ADMIN1 NEW PATIENTS" TO PLOG-LABEL.                            
004310     MOVE WS-ADMIN1-NEW TO PLOG-VALUE.                                    
004320     WRITE PROCLOG-REC FROM WS-PROCLOG-LINE.                              
004330                                                                          
004340     MOVE "ADMIN1 EXISTING PATIENTS" TO PLOG-LABEL.                       
004350     MOVE WS-ADMIN1-EXISTING TO PLOG-VALUE.                               
004360     WRITE PROCLOG-REC FROM WS-PROCLOG-LINE.                              
004370                                                                          
004380     MOVE "ADMIN2 RECORDS READ" TO PLOG-LABEL.                            
004390     MOVE WS-ADMIN2-READ TO PLOG-VALUE.                                   
004400     WRITE PROCLOG-REC FROM WS-PROCLOG-LINE.                              
004410                                                                          
004420     MOVE "ADMIN2 NEW PATIENTS" TO PLOG-LABEL.                            
004430     MOVE WS-ADMIN2-NEW TO PLOG-VALUE.                                    
004440     WRITE PROCLOG-REC FROM WS-PROCLOG-LINE.                              
004450                                                                          
004460     MOVE "ADMIN2 EXISTING PATIENTS" TO PLOG-LABEL.                       
004470     MOVE WS-ADMIN2-EXISTING TO PLOG-VALUE.                               
004480     WRITE PROCLOG-REC FROM WS-PROCLOG-LINE.                              
004490                                                                          
004500     MOVE "TOTAL UNIQUE PATIENTS" TO PLOG-LABEL.                          
004510     MOVE REG-ENTRY-COUNT TO PLOG-VALUE.                                  
004520     WRITE PROCLOG-REC FROM WS-PROCLOG-LINE.                              
004530 950-EXIT.                                                                
004540     EXIT.                                                                
004550                                                                          
004560 1000-ABEND-RTN.                                                          
004570     WRITE PROCLOG-REC FROM ABEND-REC.                                    
004580     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
004590     DISPLAY "*** ABNORMAL END OF JOB-ICUMERG ***" UPON CONSOLE.          
004600     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
