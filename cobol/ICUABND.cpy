000100******************************************************************        
000110* ICUABND  -  STANDARD ABEND / DIAGNOSTIC MESSAGE LAYOUT                  
000120*                                                                         
000130*     USED BY ALL ICU REGISTRY BATCH PROGRAMS TO WRITE A SINGLE           
000140*     132-BYTE DIAGNOSTIC LINE TO SYSOUT WHEN A HOUSEKEEPING OR           
000150*     BALANCING CHECK FAILS.  SAME SHAPE AS THE OLD PATIENT-SIDE          
000160*     ABENDREC COPYBOOK - KEPT SO THE OPERATOR RUNBOOK DOES NOT           
000170*     HAVE TO LEARN A NEW DUMP FORMAT FOR THIS SUBSYSTEM.                 
000180******************************************************************        
000190 01  ABEND-REC.                                                           
000200     05  PARA-NAME                   PIC X(20).                           
000210     05  FILLER                      PIC X(01)  VALUE SPACE.              
000220     05  ABEND-REASON                PIC X(40).                           
000230     05  FILLER                      PIC X(01)  VALUE SPACE.              
000240     05  EXPECTED-VAL                PIC X(15).                           
000250     05  FILLER                      PIC X(01)  VALUE SPACE.              
000260     05  ACTUAL-VAL                  PIC X(15).                           
000270     05  FILLER                      PIC X(39)  VALUE SPACES.             
